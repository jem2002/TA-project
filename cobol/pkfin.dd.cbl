000100***************************************************************
000110*                                                             *
000120*   PKFIN.DD  --  FINANCIAL REPORT OUTPUT RECORD              *
000130*                                                             *
000140*   ONE RECORD WRITTEN PER PARKING LOT PROCESSED BY           *
000150*   PKFIN4000.  CONTROL-BREAK TOTAL LINE - EACH FIGURE IS     *
000160*   ALREADY THE COMPLETE TOTAL FOR THAT LOT'S PERIOD.         *
000170*                                                             *
000180***************************************************************
000190*
000200 01  PKFIN-REC.
000210*
000220     05  FREP-PARKING-ID             PIC X(16).
000230     05  FREP-COMPANY-ID             PIC X(16).
000240     05  FREP-PERIOD-START           PIC 9(8).
000250     05  FREP-PERIOD-END             PIC 9(8).
000260     05  FREP-PERIOD-START-R REDEFINES FREP-PERIOD-START.
000270         10  FREP-PSTART-YYYY        PIC 9(4).
000280         10  FREP-PSTART-MM          PIC 9(2).
000290         10  FREP-PSTART-DD          PIC 9(2).
000300     05  FREP-TOTAL-REVENUE          PIC S9(8)V99 COMP-3.
000310     05  FREP-TOTAL-SESSIONS         PIC 9(7).
000320     05  FREP-TOTAL-RESERVATIONS     PIC 9(7).
000330     05  FREP-AVG-SESSION-DURATION   PIC 9(7).
000340     05  FREP-PEAK-HOUR-REVENUE      PIC S9(8)V99 COMP-3.
000350     05  FREP-OFF-PEAK-REVENUE       PIC S9(8)V99 COMP-3.
000360     05  FILLER                      PIC X(20).

