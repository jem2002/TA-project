000100***************************************************************
000110*                                                             *
000120*   PKTRF.DD  --  TARIFF (RATE CARD) MASTER RECORD LAYOUT     *
000130*                                                             *
000140*   ONE RECORD PER RATE CARD OFFERED BY A PARKING LOT FOR A   *
000150*   GIVEN VEHICLE TYPE.  LOADED WHOLESALE INTO THE PKT-TABLE  *
000160*   OCCURS TABLE AT THE START OF EVERY RUN THAT NEEDS RATES - *
000170*   SEE PKTRF2000 (MAINTENANCE) AND PKCHG1000 (CHARGING).     *
000180*                                                             *
000190***************************************************************
000200*
000210 01  TARIFA-REC.
000220*
000230*    ---------------------------------------------------------
000240*    OWNERSHIP / LOOKUP KEY FIELDS.
000250*    ---------------------------------------------------------
000260     05  TARIFA-ID                   PIC X(16).
000270     05  TARIFA-KEY-FIELDS.
000280         10  TARIFA-PARKING-ID       PIC X(16).
000290         10  TARIFA-VEHICLE-TYPE-ID  PIC X(16).
000300     05  TARIFA-COMBINED-KEY REDEFINES TARIFA-KEY-FIELDS
000310                                     PIC X(32).
000320     05  TARIFA-NAME                 PIC X(40).
000330*
000340*    ---------------------------------------------------------
000350*    RATE FIELDS.  ALL FOUR ARE PACKED - HOURLY IS REQUIRED,
000360*    THE OTHER THREE ARE ZERO WHEN NOT OFFERED (SEE PKCHG1000
000370*    PARA 130-COMPUTE-BASE-COST FOR THE "BEST OF" SELECTION).
000380*    ---------------------------------------------------------
000390     05  TARIFA-RATES.
000400         10  TARIFA-RATE-PER-HOUR    PIC S9(8)V99 COMP-3.
000410         10  TARIFA-RATE-PER-DAY     PIC S9(8)V99 COMP-3.
000420         10  TARIFA-RATE-PER-WEEK    PIC S9(8)V99 COMP-3.
000430         10  TARIFA-RATE-PER-MONTH   PIC S9(8)V99 COMP-3.
000440     05  TARIFA-MIN-TIME-MINUTES     PIC 9(5).
000450     05  TARIFA-ACTIVE               PIC X(1).
000460         88  TARIFA-IS-ACTIVE        VALUE 'Y'.
000470         88  TARIFA-IS-INACTIVE      VALUE 'N'.
000480     05  FILLER                      PIC X(32).

