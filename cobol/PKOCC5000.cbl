000100***************************************************************
000110*                                                             *
000120*   PARKING LOT OCCUPANCY REPORT BATCH                        *
000130*                                                             *
000140***************************************************************
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190 PROGRAM-ID.        PKOCC5000.
000200**
000210 AUTHOR.            R D KOWALSKI.
000220**
000230 INSTALLATION.      CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000240**
000250 DATE-WRITTEN.      11/02/94.
000260**
000270 DATE-COMPILED.
000280**
000290 SECURITY.          COMPANY CONFIDENTIAL.  AUTHORIZED DATA
000300                     PROCESSING PERSONNEL ONLY.
000310**
000320*    Remarks.          Builds one occupancy summary line per
000330*                      parking lot for the requested reporting
000340*                      period - average occupancy rate, total
000350*                      hours occupied, turnover rate.
000360**
000370*    Version.          See PROG-NAME in WS.
000380**
000390*    Called Modules.
000400*                      None.
000410**
000420*    Files used :
000430*                      PKLOTFL. Parking lot master.
000440*                      PKSESOU. Charged parking session, input.
000450*                      PKOCCRP. Occupancy report, output.
000460**
000470*    Error messages used.
000480*                      None.
000490**
000500* Changes:
000510* 11/02/94 rdk - 1.0.00 Created - modeled after PKFIN4000.
000520* 09/17/98 mtc - 1.0.01 Y2K - reviewed, period dates already
000530*                       4-digit year, no change required -
000540*                       SY-STD-04.
000550* 02/14/05 dwr - 1.1.00 Turnover rate now sessions-per-space
000560*                       rather than sessions-per-day, to match
000570*                       the way the financial side counts a
000580*                       period - CR1899.
000590**
000600***************************************************************
000610*
000620 ENVIRONMENT DIVISION.
000630*================================
000640*
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     CONSOLE IS CRT
000680     C01 IS TOP-OF-FORM
000690     CLASS PARKING-ALPHA IS "A" THRU "Z".
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*
000740     SELECT PARKING-LOT-FILE  ASSIGN TO PKLOTFL
000750            ORGANIZATION IS LINE SEQUENTIAL.
000760*
000770     SELECT CHARGED-SESSION-FILE ASSIGN TO PKSESOU
000780            ORGANIZATION IS LINE SEQUENTIAL.
000790*
000800     SELECT OCCUPANCY-RPT-FILE ASSIGN TO PKOCCRP
000810            ORGANIZATION IS LINE SEQUENTIAL.
000820*
000830 DATA DIVISION.
000840*================================
000850*
000860 FILE SECTION.
000870*
000880 FD  PARKING-LOT-FILE
000890     LABEL RECORDS ARE STANDARD.
000900 COPY "pklot.dd.cbl".
000910*
000920 FD  CHARGED-SESSION-FILE
000930     LABEL RECORDS ARE STANDARD.
000940 01  IN-SESS-REC                 PIC X(150).
000950*
000960 FD  OCCUPANCY-RPT-FILE
000970     LABEL RECORDS ARE STANDARD.
000980 01  OUT-OCC-REC                 PIC X(150).
000990 01  OUT-OCC-REC-R REDEFINES OUT-OCC-REC.
001000     05  OOR-LOT-ID              PIC X(16).
001010     05  FILLER                  PIC X(134).
001020*
001030 WORKING-STORAGE SECTION.
001040*-----------------------
001050*
001060 77  PROG-NAME                   PIC X(17)
001070                                  VALUE "PKOCC5000 1.1.00 ".
001080*
001090 COPY "pkses.dd.cbl".
001100*
001110 COPY "pkocc.dd.cbl".
001120*
001130*    -----------------------------------------------------------
001140*    PARKING LOT TABLE - ONE ENTRY PER LOT.  PKO-TOTAL-HOURS IS
001150*    ACCUMULATED FROM EACH SESSION'S ENTRY/EXIT SPAN; THE
001160*    OCCUPANCY RATE IS DERIVED AT WRITE TIME FROM HOURS
001170*    OCCUPIED OVER (SPACES * HOURS-IN-PERIOD).
001180*    -----------------------------------------------------------
001190 01  PKL-TABLE-AREA.
001200     05  PKL-COUNT                PIC S9(4) COMP VALUE ZERO.
001210     05  PKL-TABLE OCCURS 200 TIMES
001220                   INDEXED BY PKL-NDX.
001230         10  PKL-PARKING-ID       PIC X(16).
001240         10  PKL-COMPANY-ID       PIC X(16).
001250         10  PKL-TOTAL-SPACES     PIC 9(6)     VALUE ZERO.
001260         10  PKL-TOTAL-HOURS      PIC 9(9)V99  COMP-3
001270                                  VALUE ZERO.
001280         10  PKL-SESSION-COUNT    PIC 9(7)     COMP VALUE ZERO.
001290*
001300 01  WS-SWITCHES.
001310*    ONLY TWO SWITCHES NEEDED HERE - THIS PROGRAM HAS NO REQUEST
001320*    FILE AND NO ADD/DELETE PATHS TO KEEP SEPARATE LIKE PKTRF2000
001330*    OR PKPLN3000 DO, JUST ONE SEQUENTIAL SESSION READ AND ONE
001340*    TABLE LOOKUP PER SESSION RECORD.
001350     05  SESS-EOF-SW              PIC X        VALUE 'N'.
001360         88  SESS-EOF             VALUE 'Y'.
001370     05  LOT-FOUND-SW             PIC X        VALUE 'N'.
001380         88  LOT-FOUND            VALUE 'Y'.
001390     05  FILLER                   PIC X(10).
001400*
001410 01  WS-COUNTERS.
001420*    WS-SUB1 DOES DOUBLE DUTY - IT HOLDS THE DIVIDE REMAINDER WORK
001430*    FIELD IN 510 AND 920, AND SEPARATELY DRIVES THE OUTPUT-WRITE
001440*    LOOP AT 540 - THE TWO USES NEVER OVERLAP IN TIME SO ONE FIELD
001450*    COVERS BOTH.  WS-SUB2 IS RESERVED FOR THE 900-FIND-LOT TABLE
001460*    SCAN SO IT CANNOT STEP ON WS-SUB1'S VALUE MID-LOOKUP.
001470     05  WS-SUB1                  PIC S9(4)    COMP VALUE ZERO.
001480     05  WS-SUB2                  PIC S9(4)    COMP VALUE ZERO.
001490     05  WS-SESS-DURATION-MIN     PIC S9(9)    COMP.
001500     05  WS-PERIOD-DAYS           PIC 9(7)     COMP.
001510     05  WS-PERIOD-HOURS          PIC 9(9)V99  COMP-3.
001520     05  FILLER                   PIC X(10).
001530*
001540 01  WS-DATE-CONV.
001550     05  DC-YYYY                  PIC 9(4).
001560     05  DC-MM                    PIC 9(2).
001570     05  DC-DD                    PIC 9(2).
001580     05  DC-DAYNO                 PIC 9(9)     COMP.
001590*
001600 01  WS-DATE-WORK.
001610     05  WS-DIV4                  PIC 9(4)     COMP.
001620     05  WS-REM4                  PIC 9(4)     COMP.
001630     05  WS-DIV100                PIC 9(4)     COMP.
001640     05  WS-REM100                PIC 9(4)     COMP.
001650     05  WS-DIV400                PIC 9(4)     COMP.
001660     05  WS-REM400                PIC 9(4)     COMP.
001670     05  WS-LEAP-SW               PIC X        VALUE 'N'.
001680         88  WS-IS-LEAP-YEAR      VALUE 'Y'.
001690     05  WS-ENTRY-DAYNO           PIC 9(9)     COMP.
001700     05  WS-EXIT-DAYNO            PIC 9(9)     COMP.
001710     05  WS-ENTRY-MIN-OF-DAY      PIC 9(5)     COMP.
001720     05  WS-EXIT-MIN-OF-DAY       PIC 9(5)     COMP.
001730     05  WS-HH                    PIC 9(2)     COMP.
001740     05  WS-MM                    PIC 9(2)     COMP.
001750     05  FILLER                   PIC X(06).
001760*
001770 01  PK-CUM-DAYS-TABLE.
001780     05  FILLER PIC 9(3) VALUE 000.
001790     05  FILLER PIC 9(3) VALUE 031.
001800     05  FILLER PIC 9(3) VALUE 059.
001810     05  FILLER PIC 9(3) VALUE 090.
001820     05  FILLER PIC 9(3) VALUE 120.
001830     05  FILLER PIC 9(3) VALUE 151.
001840     05  FILLER PIC 9(3) VALUE 181.
001850     05  FILLER PIC 9(3) VALUE 212.
001860     05  FILLER PIC 9(3) VALUE 243.
001870     05  FILLER PIC 9(3) VALUE 273.
001880     05  FILLER PIC 9(3) VALUE 304.
001890     05  FILLER PIC 9(3) VALUE 334.
001900 01  PK-CUM-DAYS REDEFINES PK-CUM-DAYS-TABLE.
001910     05  PK-CUM-DAYS-ENTRY OCCURS 12 TIMES PIC 9(3).
001920*
001930 01  WS-PARM-LINE                PIC X(20).
001940 01  WS-PARMS REDEFINES WS-PARM-LINE.
001950     05  WS-PARM-PERIOD-START    PIC 9(8).
001960     05  WS-PARM-PERIOD-END      PIC 9(8).
001970*
001980 PROCEDURE DIVISION.
001990*================================
002000*
002010*    -----------------------------------------------------------
002020*    THE LOT TABLE HAS TO BE FULLY LOADED BEFORE THE SESSION PASS
002030*    STARTS SINCE 900-FIND-LOT SCANS IT FOR EVERY SESSION RECORD
002040*    READ - THE SESSION FILE ITSELF CARRIES NO SPACE COUNT OF ITS
002050*    OWN.  920-CALC-PERIOD-DAYS IS RUN AFTER THE SESSION PASS BY
002060*    HABIT ONLY - IT DOES NOT ACTUALLY DEPEND ON THE ACCUMULATION
002070*    LOOP - FOLLOWING THE LOAD-THEN-COMPUTE-THEN-WRITE SHAPE USED
002080*    BY PKFIN4000.
002090*    -----------------------------------------------------------
002100 A010-MAIN-LINE.
002110     DISPLAY "PKOCC5000 - OCCUPANCY REPORT - START" UPON CRT.
002120     ACCEPT WS-PARM-LINE FROM COMMAND-LINE.
002130     OPEN INPUT  PARKING-LOT-FILE
002140                 CHARGED-SESSION-FILE.
002150     OPEN OUTPUT OCCUPANCY-RPT-FILE.
002160     PERFORM LOAD-PARKING-TABLE THRU LOAD-PARKING-TABLE-EXIT.
002170     PERFORM READ-SESSION THRU READ-SESSION-EXIT.
002180     PERFORM 510-ACCUM-SESSION-HOURS THRU 510-EXIT
002190             UNTIL SESS-EOF.
002200     PERFORM 920-CALC-PERIOD-DAYS THRU 920-EXIT.
002210     COMPUTE WS-PERIOD-HOURS = WS-PERIOD-DAYS * 24.
002220     PERFORM 540-WRITE-OCCUPANCY-REPORT THRU 540-EXIT
002230             VARYING WS-SUB1 FROM 1 BY 1
002240             UNTIL WS-SUB1 > PKL-COUNT.
002250     PERFORM END-RTN.
002260*
002270 LOAD-PARKING-TABLE.
002280*    READ-ONLY REFERENCE TABLE - SUPPLIES SPACE COUNT AND COMPANY
002290*    ID FOR EVERY LOT ON FILE, WHETHER OR NOT IT HAD ANY SESSIONS
002300*    IN THE REPORTING PERIOD.  EVERY LOT LOADED HERE GETS A LINE
002310*    ON THE REPORT AT 540 - A ZERO-ACTIVITY LOT IS STILL WANTED
002320*    SO OPERATIONS CAN SEE IT SAT IDLE.
002330     READ PARKING-LOT-FILE
002340         AT END GO TO LOAD-PARKING-TABLE-EXIT.
002350     ADD 1 TO PKL-COUNT.
002360     MOVE PARK-ID           TO PKL-PARKING-ID (PKL-COUNT).
002370     MOVE PARK-COMPANY-ID   TO PKL-COMPANY-ID (PKL-COUNT).
002380     MOVE PARK-TOTAL-SPACES TO PKL-TOTAL-SPACES (PKL-COUNT).
002390     GO TO LOAD-PARKING-TABLE.
002400 LOAD-PARKING-TABLE-EXIT.
002410     EXIT.
002420*
002430 READ-SESSION.
002440*    SOURCE IS PKCHG1000'S CHARGED-SESSION OUTPUT, NOT THE RAW
002450*    ENTRY/EXIT FEED - A SESSION STILL OPEN (NO EXIT RECORDED)
002460*    HAS ALREADY BEEN WRITTEN BY THAT PROGRAM WITH SESS-EXIT-DATE
002470*    LEFT AT ZERO, WHICH 510 BELOW SKIPS.
002480     READ CHARGED-SESSION-FILE INTO PKSESS-REC
002490         AT END
002500             MOVE 'Y' TO SESS-EOF-SW
002510             GO TO READ-SESSION-EXIT.
002520 READ-SESSION-EXIT.
002530     EXIT.
002540*
002550***************************************************************
002560*   510-ACCUM-SESSION-HOURS - RULE 12/13.  ACCUMULATES HOURS
002570*   OCCUPIED AND SESSION COUNT PER LOT FOR THE OCCUPANCY AND
002580*   TURNOVER RATE COMPUTATIONS AT WRITE TIME.
002590***************************************************************
002600 510-ACCUM-SESSION-HOURS.
002610*    PERIOD TEST IS ON THE RAW YYYYMMDD ENTRY DATE, NOT A DAY
002620*    SERIAL - A SESSION THAT STARTED BEFORE THE PERIOD BUT IS
002630*    STILL OPEN, OR STARTED AFTER IT, DOES NOT COUNT.
002640     IF SESS-ENTRY-DATE < WS-PARM-PERIOD-START
002650        OR SESS-ENTRY-DATE > WS-PARM-PERIOD-END
002660        OR SESS-EXIT-DATE = ZERO
002670         GO TO 510-SKIP.
002680     PERFORM 900-FIND-LOT THRU 900-EXIT.
002690     IF NOT LOT-FOUND
002700*        SHOULD NOT HAPPEN IN PRACTICE - PKCHG1000 WOULD HAVE
002710*        REJECTED THE SESSION AT ENTRY TIME IF THE LOT WERE NOT
002720*        ON FILE.  DEFENSIVE SKIP ONLY.
002730         GO TO 510-SKIP.
002740*
002750*    ENTRY DATE/TIME CONVERTED TO A DAY SERIAL PLUS MINUTE-OF-DAY
002760*    SO THE SPAN CAN BE MEASURED ACROSS A MIDNIGHT ROLLOVER - SAME
002770*    TRICK PKCHG1000 USES FOR OVERTIME.
002780     MOVE SESS-ENTRY-YYYY TO DC-YYYY.
002790     MOVE SESS-ENTRY-MM   TO DC-MM.
002800     MOVE SESS-ENTRY-DD   TO DC-DD.
002810     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
002820     MOVE DC-DAYNO TO WS-ENTRY-DAYNO.
002830     DIVIDE SESS-ENTRY-TIME BY 100
002840         GIVING WS-HH REMAINDER WS-MM.
002850     COMPUTE WS-ENTRY-MIN-OF-DAY = (WS-HH * 60) + WS-MM.
002860*
002870*    EXIT-DATE IS ALREADY YYYYMMDD PACKED INTO A NUMERIC FIELD,
002880*    NOT BROKEN INTO YYYY/MM/DD PIECES LIKE THE ENTRY DATE - THE
002890*    DOUBLE DIVIDE PULLS IT APART BEFORE THE SAME DAY-NUMBER CALL.
002900     DIVIDE SESS-EXIT-DATE BY 10000
002910         GIVING DC-YYYY REMAINDER WS-SUB1.
002920     DIVIDE WS-SUB1 BY 100
002930         GIVING DC-MM REMAINDER DC-DD.
002940     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
002950     MOVE DC-DAYNO TO WS-EXIT-DAYNO.
002960     DIVIDE SESS-EXIT-TIME BY 100
002970         GIVING WS-HH REMAINDER WS-MM.
002980     COMPUTE WS-EXIT-MIN-OF-DAY = (WS-HH * 60) + WS-MM.
002990*
003000*    DURATION IN MINUTES, THEN CONVERTED TO HOURS AND ACCUMULATED
003010*    ONLY WHEN POSITIVE - A ZERO OR NEGATIVE SPAN MEANS BAD DATA
003020*    ON THE UPSTREAM RECORD AND IS SILENTLY DROPPED FROM THE
003030*    TOTAL RATHER THAN POISONING THE LOT'S OCCUPANCY RATE.
003040     COMPUTE WS-SESS-DURATION-MIN =
003050         ((WS-EXIT-DAYNO - WS-ENTRY-DAYNO) * 1440)
003060         + (WS-EXIT-MIN-OF-DAY - WS-ENTRY-MIN-OF-DAY).
003070     IF WS-SESS-DURATION-MIN > ZERO
003080         COMPUTE PKL-TOTAL-HOURS (PKL-NDX) ROUNDED =
003090             PKL-TOTAL-HOURS (PKL-NDX)
003100             + (WS-SESS-DURATION-MIN / 60)
003110         ADD 1 TO PKL-SESSION-COUNT (PKL-NDX).
003120 510-SKIP.
003130     PERFORM READ-SESSION THRU READ-SESSION-EXIT.
003140 510-EXIT.
003150     EXIT.
003160*
003170 540-WRITE-OCCUPANCY-REPORT.                                      CR1899  
003180     MOVE SPACES              TO OUT-OCC-REC.
003190     MOVE PKL-PARKING-ID (WS-SUB1)  TO OREP-PARKING-ID.
003200     MOVE PKL-COMPANY-ID (WS-SUB1)  TO OREP-COMPANY-ID.
003210     MOVE WS-PARM-PERIOD-START      TO OREP-PERIOD-START.
003220     MOVE WS-PARM-PERIOD-END        TO OREP-PERIOD-END.
003230     MOVE PKL-TOTAL-SPACES (WS-SUB1) TO OREP-TOTAL-SPACES.
003240     MOVE PKL-TOTAL-HOURS (WS-SUB1) TO OREP-TOTAL-HOURS-OCCUPIED.
003250*
003260*    RULE 12 - AVG OCCUPANCY RATE = HOURS OCCUPIED OVER
003270*    (SPACES * HOURS-IN-PERIOD), FOUR DECIMAL PLACES.  A LOT WITH
003280*    ZERO SPACES ON FILE OR A ZERO-LENGTH PERIOD REPORTS ZERO
003290*    RATHER THAN LET THE DIVIDE ABEND THE RUN.
003300     IF PKL-TOTAL-SPACES (WS-SUB1) > ZERO AND WS-PERIOD-HOURS > 0
003310         COMPUTE OREP-AVG-OCCUPANCY-RATE ROUNDED =
003320             (PKL-TOTAL-HOURS (WS-SUB1) /
003330             (PKL-TOTAL-SPACES (WS-SUB1) * WS-PERIOD-HOURS)) * 100
003340     ELSE
003350         MOVE ZERO TO OREP-AVG-OCCUPANCY-RATE.
003360*
003370*    RULE 13 - TURNOVER RATE = SESSIONS OVER TOTAL SPACES - CR1899
003380*    CHANGED THIS FROM SESSIONS-PER-DAY TO SESSIONS-PER-SPACE SO
003390*    IT LINES UP WITH HOW THE FINANCIAL REPORT COUNTS A PERIOD,
003400*    MAKING THE TWO REPORTS COMPARABLE LOT FOR LOT.
003410     IF PKL-TOTAL-SPACES (WS-SUB1) > ZERO
003420         COMPUTE OREP-TURNOVER-RATE ROUNDED =
003430             PKL-SESSION-COUNT (WS-SUB1) /
003440             PKL-TOTAL-SPACES (WS-SUB1)
003450     ELSE
003460         MOVE ZERO TO OREP-TURNOVER-RATE.
003470     WRITE OUT-OCC-REC FROM PKOCC-REC.
003480 540-EXIT.
003490     EXIT.
003500*
003510***************************************************************
003520*   900-FIND-LOT - LINEAR SCAN OF THE IN-MEMORY LOT TABLE BY
003530*   PKL-PARKING-ID.  NO SORT STEP EXISTS IN THIS JOB'S JCL AND
003540*   THE SESSION FILE IS NOT GUARANTEED TO BE IN LOT ORDER, SO
003550*   EVERY SESSION RECORD PAYS FOR A FULL TABLE SCAN - ACCEPTABLE
003560*   AT 200 LOTS BUT WOULD NOT SCALE PAST THAT WITHOUT A KEYED
003570*   LOOKUP.
003580***************************************************************
003590 900-FIND-LOT.
003600     MOVE 'N' TO LOT-FOUND-SW.
003610     MOVE 1 TO WS-SUB2.
003620 900-SCAN-LOOP.
003630     IF WS-SUB2 > PKL-COUNT OR LOT-FOUND
003640         GO TO 900-EXIT.
003650     IF PKL-PARKING-ID (WS-SUB2) = SESS-PARKING-ID
003660         MOVE 'Y' TO LOT-FOUND-SW
003670         SET PKL-NDX TO WS-SUB2.
003680     ADD 1 TO WS-SUB2.
003690     GO TO 900-SCAN-LOOP.
003700 900-EXIT.
003710     EXIT.
003720*
003730***************************************************************
003740*   920-CALC-PERIOD-DAYS - CR2114.  THE PERIOD-START/PERIOD-END
003750*   PARAMETERS ARE YYYYMMDD, NOT A DAY COUNT, SO THEY HAVE TO GO
003760*   THROUGH THE SAME GREGORIAN DAY-SERIAL ROUTINE AS THE SESSION
003770*   ENTRY/EXIT DATES BELOW BEFORE THEY CAN BE SUBTRACTED - A
003780*   PLAIN INTEGER SUBTRACTION OF THE TWO YYYYMMDD VALUES ONLY
003790*   WORKS WHEN BOTH FALL IN THE SAME CALENDAR MONTH.
003800***************************************************************
003810 920-CALC-PERIOD-DAYS.
003820     DIVIDE WS-PARM-PERIOD-START BY 10000
003830         GIVING DC-YYYY REMAINDER WS-SUB1.
003840     DIVIDE WS-SUB1 BY 100
003850         GIVING DC-MM REMAINDER DC-DD.
003860     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
003870     MOVE DC-DAYNO TO WS-ENTRY-DAYNO.
003880     DIVIDE WS-PARM-PERIOD-END BY 10000
003890         GIVING DC-YYYY REMAINDER WS-SUB1.
003900     DIVIDE WS-SUB1 BY 100
003910         GIVING DC-MM REMAINDER DC-DD.
003920     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
003930     MOVE DC-DAYNO TO WS-EXIT-DAYNO.
003940     COMPUTE WS-PERIOD-DAYS = (WS-EXIT-DAYNO - WS-ENTRY-DAYNO) + 1.
003950     IF WS-PERIOD-DAYS < 1
003960         MOVE 1 TO WS-PERIOD-DAYS.
003970 920-EXIT.
003980     EXIT.
003990*
004000***************************************************************
004010*   950-CALC-DAY-NUMBER - SAME GREGORIAN DAY-SERIAL ROUTINE AS
004020*   PKCHG1000 PARA 900 - DUPLICATED HERE, THIS SHOP DOES NOT
004030*   CALL SUBPROGRAMS FOR ARITHMETIC UTILITIES.
004040***************************************************************
004050 950-CALC-DAY-NUMBER.
004060     DIVIDE DC-YYYY BY 4   GIVING WS-DIV4   REMAINDER WS-REM4.
004070     DIVIDE DC-YYYY BY 100 GIVING WS-DIV100 REMAINDER WS-REM100.
004080     DIVIDE DC-YYYY BY 400 GIVING WS-DIV400 REMAINDER WS-REM400.
004090     IF (WS-REM4 = 0 AND WS-REM100 NOT = 0) OR WS-REM400 = 0
004100         MOVE 'Y' TO WS-LEAP-SW
004110     ELSE
004120         MOVE 'N' TO WS-LEAP-SW.
004130     COMPUTE DC-DAYNO = (DC-YYYY * 365) + WS-DIV4 - WS-DIV100
004140         + WS-DIV400 + PK-CUM-DAYS-ENTRY (DC-MM) + DC-DD.
004150     IF WS-IS-LEAP-YEAR AND DC-MM > 2
004160         ADD 1 TO DC-DAYNO.
004170 950-EXIT.
004180     EXIT.
004190*
004200***************************************************************
004210*   END-RTN - THE ONE CONTROL TOTAL THIS PROGRAM PRINTS IS THE
004220*   LOT COUNT LOADED FROM PKLOTFL, SINCE EVERY LOT LOADED GETS
004230*   EXACTLY ONE REPORT LINE WRITTEN AT 540 REGARDLESS OF SESSION
004240*   ACTIVITY - OPERATIONS CAN TIE THIS NUMBER BACK TO THE LOT
004250*   MASTER RECORD COUNT TO CONFIRM NO LOT WAS DROPPED.
004260***************************************************************
004270 END-RTN.
004280     DISPLAY "PKOCC5000 - LOTS REPORTED = " PKL-COUNT UPON CRT.
004290     CLOSE PARKING-LOT-FILE
004300           CHARGED-SESSION-FILE
004310           OCCUPANCY-RPT-FILE.
004320     STOP RUN.






