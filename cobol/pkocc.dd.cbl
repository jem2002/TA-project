000100***************************************************************
000110*                                                             *
000120*   PKOCC.DD  --  OCCUPANCY REPORT OUTPUT RECORD              *
000130*                                                             *
000140*   ONE RECORD WRITTEN PER PARKING LOT PROCESSED BY           *
000150*   PKOCC5000.  CONTROL-BREAK TOTAL LINE, SAME SHAPE AS       *
000160*   PKFIN-REC ABOVE.                                          *
000170*                                                             *
000180***************************************************************
000190*
000200 01  PKOCC-REC.
000210*
000220     05  OREP-PARKING-ID             PIC X(16).
000230     05  OREP-COMPANY-ID             PIC X(16).
000240     05  OREP-PERIOD-START           PIC 9(8).
000250     05  OREP-PERIOD-END             PIC 9(8).
000260     05  OREP-PERIOD-START-R REDEFINES OREP-PERIOD-START.
000270         10  OREP-PSTART-YYYY        PIC 9(4).
000280         10  OREP-PSTART-MM          PIC 9(2).
000290         10  OREP-PSTART-DD          PIC 9(2).
000300     05  OREP-TOTAL-SPACES           PIC 9(6).
000310     05  OREP-AVG-OCCUPANCY-RATE     PIC S9(3)V9999 COMP-3.
000320     05  OREP-TOTAL-HOURS-OCCUPIED   PIC 9(7).
000330     05  OREP-TURNOVER-RATE          PIC S9(5)V99 COMP-3.
000340     05  FILLER                      PIC X(20).

