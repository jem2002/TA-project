000100***************************************************************
000110*                                                             *
000120*   PKSES.DD  --  PARKING SESSION RECORD LAYOUT               *
000130*                                                             *
000140*   ONE RECORD PER VEHICLE ENTRY/EXIT.  THIS IS THE INPUT     *
000150*   RECORD TO PKCHG1000 (WHICH POPULATES THE COST/PAYMENT     *
000160*   FIELDS AND REWRITES IT TO CHARGED-SESSION-FILE) AND TO    *
000170*   PKFIN4000 / PKOCC5000 (READ-ONLY, FOR THE REPORT BATCHES).*
000180*                                                             *
000190***************************************************************
000200*
000210 01  PKSESS-REC.
000220*
000230     05  SESS-ID                     PIC X(16).
000240     05  SESS-RESERVATION-ID         PIC X(16).
000250     05  SESS-USER-ID                PIC X(16).
000260     05  SESS-PARKING-ID             PIC X(16).
000270     05  SESS-VEHICLE-ID             PIC X(16).
000280     05  SESS-VEHICLE-TYPE-ID        PIC X(16).
000290     05  SESS-PARKING-SPACE-ID       PIC X(16).
000300*
000310*    ENTRY/EXIT DATE(YYYYMMDD)+TIME(HHMM).  EXIT-DATE OF ZERO
000320*    MEANS THE VEHICLE IS STILL PARKED - NOT CHARGEABLE YET.
000330*
000340     05  SESS-ENTRY-DATE             PIC 9(8).
000350     05  SESS-ENTRY-TIME             PIC 9(4).
000360     05  SESS-EXIT-DATE              PIC 9(8).
000370     05  SESS-EXIT-TIME              PIC 9(4).
000380     05  SESS-ENTRY-DATE-R REDEFINES SESS-ENTRY-DATE.
000390         10  SESS-ENTRY-YYYY         PIC 9(4).
000400         10  SESS-ENTRY-MM           PIC 9(2).
000410         10  SESS-ENTRY-DD           PIC 9(2).
000420*
000430     05  SESS-TARIFA-ID              PIC X(16).
000440     05  SESS-USER-PLAN-ID           PIC X(16).
000450     05  SESS-TOTAL-COST             PIC S9(8)V99 COMP-3.
000460     05  SESS-PAYMENT-STATUS         PIC X(10).
000470         88  SESS-PAY-PENDING        VALUE 'PENDING'.
000480         88  SESS-PAY-PAID           VALUE 'PAID'.
000490         88  SESS-PAY-REFUNDED       VALUE 'REFUNDED'.
000500         88  SESS-PAY-FAILED         VALUE 'FAILED'.
000510     05  SESS-PAYMENT-METHOD         PIC X(20).
000520     05  SESS-PAYMENT-REFERENCE      PIC X(30).
000530     05  FILLER                      PIC X(20).

