000100***************************************************************
000110*                                                             *
000120*   PKLOT.DD  --  PARKING LOT MASTER RECORD LAYOUT            *
000130*                                                             *
000140*   SMALL REFERENCE TABLE - ONE RECORD PER PARKING LOT.       *
000150*   LOADED WHOLESALE INTO THE PKL-TABLE OCCURS TABLE BY THE   *
000160*   REPORT BATCHES (PKFIN4000, PKOCC5000) TO PICK UP THE      *
000170*   OWNING COMPANY AND THE TOTAL-SPACES FIGURE, AND BY THE    *
000180*   MAINTENANCE BATCHES (PKTRF2000, PKPLN3000) AS AN          *
000190*   EXISTENCE CHECK ON THE PARKING-ID OF AN ADD REQUEST.      *
000200*                                                             *
000210***************************************************************
000220*
000230 01  PKLOT-REC.
000240*
000250     05  PARK-ID                     PIC X(16).
000260     05  PARK-COMPANY-ID             PIC X(16).
000270     05  PARK-NAME                   PIC X(40).
000280     05  PARK-TOTAL-SPACES           PIC 9(6).
000290     05  FILLER                      PIC X(10).


