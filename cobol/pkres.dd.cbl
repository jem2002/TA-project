000100***************************************************************
000110*                                                             *
000120*   PKRES.DD  --  RESERVATION (RESERVA) RECORD LAYOUT         *
000130*                                                             *
000140*   ONE RECORD PER PARKING-SPACE RESERVATION.  LOADED         *
000150*   WHOLESALE INTO THE PKR-TABLE OCCURS TABLE BY PKCHG1000    *
000160*   AND MATCHED BY RES-ID AGAINST A SESSION'S SESS-           *
000170*   RESERVATION-ID (SEE PARA 150-CHECK-RESERVATION-OVERTIME)  *
000180*   AND BY PKFIN4000 FOR THE RESERVATION COUNT ON THE         *
000190*   FINANCIAL REPORT.                                         *
000200*                                                             *
000210***************************************************************
000220*
000230 01  RESVA-REC.
000240*
000250     05  RES-ID                      PIC X(16).
000260     05  RES-USER-ID                 PIC X(16).
000270     05  RES-PARKING-ID              PIC X(16).
000280     05  RES-VEHICLE-ID              PIC X(16).
000290*
000300*    START/END CARRIED AS DATE (YYYYMMDD) + TIME (HHMM).  END
000310*    MAY BE SPACES/ZERO - SEE 150-CHECK-RESERVATION-OVERTIME
000320*    FOR HOW THE EFFECTIVE END TIME IS DERIVED WHEN ABSENT.
000330*
000340     05  RES-START-DATE              PIC 9(8).
000350     05  RES-START-TIME              PIC 9(4).
000360     05  RES-END-DATE                PIC 9(8).
000370     05  RES-END-TIME                PIC 9(4).
000380     05  RES-START-DATE-R REDEFINES RES-START-DATE.
000390         10  RES-START-YYYY          PIC 9(4).
000400         10  RES-START-MM            PIC 9(2).
000410         10  RES-START-DD            PIC 9(2).
000420     05  RES-ESTIMATED-DURATION-MIN  PIC 9(5).
000430     05  RES-STATUS                  PIC X(10).
000440         88  RES-STATUS-PENDING      VALUE 'PENDING'.
000450         88  RES-STATUS-CONFIRMED    VALUE 'CONFIRMED'.
000460         88  RES-STATUS-CANCELED     VALUE 'CANCELED'.
000470         88  RES-STATUS-NO-SHOW      VALUE 'NO_SHOW'.
000480         88  RES-STATUS-COMPLETED    VALUE 'COMPLETED'.
000490     05  RES-TARIFA-ID               PIC X(16).
000500     05  RES-USER-PLAN-ID            PIC X(16).
000510     05  RES-ESTIMATED-COST          PIC S9(8)V99 COMP-3.
000520     05  FILLER                      PIC X(20).

