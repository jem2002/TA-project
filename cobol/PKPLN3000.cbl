000100***************************************************************
000110*                                                             *
000120*   SPECIAL PLAN MAINTENANCE BATCH                            *
000130*                                                             *
000140***************************************************************
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190 PROGRAM-ID.        PKPLN3000.
000200**
000210 AUTHOR.            R D KOWALSKI.
000220**
000230 INSTALLATION.      CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000240**
000250 DATE-WRITTEN.      06/19/91.
000260**
000270 DATE-COMPILED.
000280**
000290 SECURITY.          COMPANY CONFIDENTIAL.  AUTHORIZED DATA
000300                     PROCESSING PERSONNEL ONLY.
000310**
000320*    Remarks.          Applies a batch of special-plan
000330*                      maintenance requests (ADD, DELETE)
000340*                      against the plan master, validating
000350*                      parking lot / vehicle type, then extracts
000360*                      the active VIP roster for one parking /
000370*                      vehicle type pair when requested.
000380**
000390*    Version.          See PROG-NAME in WS.
000400**
000410*    Called Modules.
000420*                      None.
000430**
000440*    Files used :
000450*                      PKPLNFL. Plan master, input (old).
000460*                      PKPLNRQ. Plan maintenance requests.
000470*                      PKPLNOU. Plan master, output (new).
000480*                      PKLOTFL. Parking lot master (existence
000490*                               check on ADD only).
000500**
000510*    Error messages used.
000520*                      PK201 - plan id not on file, delete
000530*                              request ignored.
000540*                      PK203 - parking lot not on file, add
000550*                              request rejected.
000560**
000570* Changes:
000580* 06/19/91 rdk - 1.0.00 Created - modeled after PKTRF2000.
000590* 09/17/98 mtc - 1.0.01 Y2K - reviewed, PLAN-DURATION-DAYS is a
000600*                       count of days not a date, no change
000610*                       required - SY-STD-04.
000620* 05/30/02 klt - 1.1.00 Deletes are now soft (PLAN-ACTIVE set to
000630*                       'N') to match CR1580 on the tariff side.
000640* 02/14/05 dwr - 1.2.00 Added 330-FIND-ACTIVE-VIP-PLANS for the
000650*                       VIP roster extract requested by
000660*                       marketing - CR1899.
000670* 04/03/07 dwr - 1.3.00 Added parking lot existence check ahead
000680*                       of 310-ADD-PLAN, same fix as PKTRF2000 -
000690*                       CR2108.  Vehicle type is not similarly
000700*                       checked - no vehicle type master exists
000710*                       on this platform.
000720* 06/12/07 klt - 1.4.00 330-FIND-ACTIVE-VIP-PLANS was pulling
000730*                       every active VIP plan on file regardless
000740*                       of lot - marketing only ever wants one
000750*                       parking/vehicle type at a time, so the
000760*                       para now filters on VIP-PARM-LINE and
000770*                       the roster record carries the vehicle
000780*                       type too - CR2115.
000790**
000800***************************************************************
000810*
000820 ENVIRONMENT DIVISION.
000830*================================
000840*
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     CONSOLE IS CRT
000880     C01 IS TOP-OF-FORM
000890     CLASS PARKING-ALPHA IS "A" THRU "Z"
000900     SWITCH-2 IS PK-VIP-SWITCH ON STATUS IS PK-VIP-EXTRACT.
000910*
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940*
000950     SELECT PLAN-FILE         ASSIGN TO PKPLNFL
000960            ORGANIZATION IS LINE SEQUENTIAL.
000970*
000980     SELECT PLAN-REQ-FILE     ASSIGN TO PKPLNRQ
000990            ORGANIZATION IS LINE SEQUENTIAL.
001000*
001010     SELECT PLAN-OUT-FILE     ASSIGN TO PKPLNOU
001020            ORGANIZATION IS LINE SEQUENTIAL.
001030*
001040     SELECT VIP-ROSTER-FILE   ASSIGN TO PKPLNVR
001050            ORGANIZATION IS LINE SEQUENTIAL.
001060*
001070     SELECT PARKING-LOT-FILE  ASSIGN TO PKLOTFL
001080            ORGANIZATION IS LINE SEQUENTIAL.
001090*
001100 DATA DIVISION.
001110*================================
001120*
001130 FILE SECTION.
001140*
001150 FD  PLAN-FILE
001160     LABEL RECORDS ARE STANDARD.
001170 COPY "pkpln.dd.cbl".
001180*
001190 FD  PLAN-OUT-FILE
001200     LABEL RECORDS ARE STANDARD.
001210 01  OUT-PLAN-REC                PIC X(150).
001220*
001230 FD  VIP-ROSTER-FILE
001240     LABEL RECORDS ARE STANDARD.
001250 01  VIP-ROSTER-REC              PIC X(150).
001260 01  VIP-ROSTER-REC-R REDEFINES VIP-ROSTER-REC.
001270     05  VRR-PLAN-ID             PIC X(16).
001280     05  VRR-PARKING-ID          PIC X(16).
001290     05  VRR-VEHICLE-TYPE-ID     PIC X(16).
001300     05  FILLER                  PIC X(102).
001310*
001320 FD  PLAN-REQ-FILE
001330     LABEL RECORDS ARE STANDARD.
001340 01  PLN-REQUEST-REC.
001350     05  PLQ-ACTION              PIC X(01).
001360         88  PLQ-IS-ADD          VALUE "A".
001370         88  PLQ-IS-DELETE       VALUE "D".
001380     05  PLQ-PLAN-ID             PIC X(16).
001390     05  PLQ-KEY-FIELDS.
001400         10  PLQ-PARKING-ID      PIC X(16).
001410         10  PLQ-VEHICLE-TYPE-ID PIC X(16).
001420     05  PLQ-COMBINED-KEY REDEFINES PLQ-KEY-FIELDS
001430                                 PIC X(32).
001440     05  PLQ-NAME                PIC X(40).
001450     05  PLQ-DURATION-DAYS       PIC 9(5).
001460     05  PLQ-BASE-PRICE          PIC S9(8)V99.
001470     05  PLQ-DISCOUNT-PCT        PIC S9(3)V99.
001480     05  PLQ-LIMIT-FIELDS.
001490         10  PLQ-MAX-ENTRIES     PIC 9(5).
001500         10  PLQ-MAX-HOURS       PIC 9(5).
001510     05  PLQ-LIMIT-TABLE REDEFINES PLQ-LIMIT-FIELDS
001520                                 PIC 9(5) OCCURS 2 TIMES.
001530     05  PLQ-IS-VIP              PIC X(01).
001540     05  PLQ-REQUIRES-REG        PIC X(01).
001550     05  FILLER                  PIC X(20).
001560*
001570 FD  PARKING-LOT-FILE
001580     LABEL RECORDS ARE STANDARD.
001590 COPY "pklot.dd.cbl".
001600*
001610 WORKING-STORAGE SECTION.
001620*-----------------------
001630*
001640 77  PROG-NAME                   PIC X(17)
001650                                  VALUE "PKPLN3000 1.4.00 ".
001660*
001670 01  PKP-TABLE-AREA.
001680     05  PKP-COUNT                PIC S9(4) COMP VALUE ZERO.
001690     05  PKP-TABLE OCCURS 500 TIMES
001700                   INDEXED BY PKP-NDX.
001710 COPY "pkpln.dd.cbl" REPLACING ==01  PLAN-REC==
001720                           BY ==10  PKP-ENTRY==.
001730*
001740*    -----------------------------------------------------------
001750*    PARKING LOT TABLE - CR2108.  EXISTENCE CHECK ONLY, SAME
001760*    LOAD/SCAN TECHNIQUE AS PKTRF2000 - NO ACTIVE FLAG ON
001770*    PKLOT-REC TO CHECK, THE LOT MASTER CARRIES NO SUCH FIELD.
001780*    -----------------------------------------------------------
001790 01  PKL-TABLE-AREA.
001800     05  PKL-COUNT                PIC S9(4) COMP VALUE ZERO.
001810     05  PKL-TABLE OCCURS 200 TIMES
001820                   INDEXED BY PKL-NDX.
001830 COPY "pklot.dd.cbl" REPLACING ==01  PKLOT-REC==
001840                       BY ==10  PKL-ENTRY==.
001850*
001860 01  WS-SWITCHES.
001870*    NO DUP-FOUND-SW HERE UNLIKE PKTRF2000 - RULE 9'S DUPLICATE-
001880*    NAME EDIT IS A TARIFF-ONLY RULE, PLAN NAMES ARE NOT REQUIRED
001890*    TO BE UNIQUE PER (PARKING, VEHICLE TYPE) PAIR.
001900     05  PLQ-EOF-SW               PIC X        VALUE 'N'.
001910         88  PLQ-EOF              VALUE 'Y'.
001920     05  TARGET-FOUND-SW          PIC X        VALUE 'N'.
001930         88  TARGET-FOUND         VALUE 'Y'.
001940     05  LOT-FOUND-SW             PIC X        VALUE 'N'.
001950         88  LOT-FOUND            VALUE 'Y'.
001960     05  FILLER                   PIC X(10).
001970*
001980*    WS-VIP-COUNT IS THE ONLY COUNTER NOT SHARED WITH PKTRF2000'S
001990*    LAYOUT - IT TRACKS ROSTER ROWS WRITTEN BY 330, COMPLETELY
002000*    SEPARATE FROM THE ADD/DELETE/REJECT MAINTENANCE COUNTS.
002010 01  WS-COUNTERS.
002020     05  WS-ADD-COUNT             PIC 9(7)     COMP VALUE ZERO.
002030     05  WS-DELETE-COUNT          PIC 9(7)     COMP VALUE ZERO.
002040     05  WS-REJECT-COUNT          PIC 9(7)     COMP VALUE ZERO.
002050     05  WS-VIP-COUNT             PIC 9(7)     COMP VALUE ZERO.
002060     05  WS-SUB1                  PIC S9(4)    COMP VALUE ZERO.
002070     05  WS-SUB2                  PIC S9(4)    COMP VALUE ZERO.
002080     05  FILLER                   PIC X(10).
002090*
002100*    -----------------------------------------------------------
002110*    VIP EXTRACT TARGET - CR1899.  MARKETING PULLS THE ROSTER
002120*    FOR ONE PARKING/VEHICLE TYPE PAIR AT A TIME, PASSED ON THE
002130*    COMMAND LINE, NOT A WHOLESALE DUMP OF EVERY VIP PLAN ON
002140*    FILE - CR2115.
002150*    -----------------------------------------------------------
002160 01  VIP-PARM-LINE                PIC X(32).
002170 01  VIP-PARM-FIELDS REDEFINES VIP-PARM-LINE.
002180     05  VIP-PARM-PARKING-ID      PIC X(16).
002190     05  VIP-PARM-VEHICLE-TYPE-ID PIC X(16).
002200*
002210 PROCEDURE DIVISION.
002220*================================
002230*
002240***************************************************************
002250*   A010-MAIN-LINE - THE VIP-PARM-LINE ACCEPT HAPPENS BEFORE
002260*   EITHER TABLE LOADS SINCE 330-FIND-ACTIVE-VIP-PLANS NEEDS THE
002270*   PARM'S (PARKING, VEHICLE TYPE) PAIR ALREADY IN PLACE THE
002280*   MOMENT IT RUNS - THE MAINTENANCE PASS (300) AND THE VIP
002290*   EXTRACT (330) ARE TWO INDEPENDENT FUNCTIONS SHARING ONE
002300*   EXECUTION AND ONE IN-MEMORY PKP-TABLE, NOT TWO SEPARATE JOB
002310*   STEPS - A SITE THAT DOES NOT RUN VIP EXTRACTS SIMPLY LEAVES
002320*   PK-VIP-SWITCH OFF AND 330 EXITS IMMEDIATELY.
002330***************************************************************
002340 A010-MAIN-LINE.
002350     DISPLAY "PKPLN3000 - PLAN MAINTENANCE - START" UPON CRT.
002360     ACCEPT VIP-PARM-LINE FROM COMMAND-LINE.
002370     OPEN INPUT  PLAN-FILE
002380                 PARKING-LOT-FILE
002390                 PLAN-REQ-FILE.
002400     OPEN OUTPUT PLAN-OUT-FILE
002410                 VIP-ROSTER-FILE.
002420     PERFORM LOAD-PLAN-TABLE THRU LOAD-PLAN-TABLE-EXIT.
002430     PERFORM LOAD-PARKING-TABLE THRU LOAD-PARKING-TABLE-EXIT.
002440     PERFORM READ-PLN-REQUEST THRU READ-PLN-REQUEST-EXIT.
002450     PERFORM 300-APPLY-REQUEST THRU 300-EXIT
002460             UNTIL PLQ-EOF.
002470     PERFORM 330-FIND-ACTIVE-VIP-PLANS THRU 330-EXIT.
002480     PERFORM 350-REWRITE-MASTER THRU 350-EXIT.
002490     PERFORM END-RTN.
002500*
002510*    LOAD-PLAN-TABLE - SAME WHOLE-TABLE TECHNIQUE AS PKTRF2000'S
002520*    LOAD-TARIFA-TABLE - PLAN-REC IS APPENDED TO, NEVER REMOVED,
002530*    SO THE 330 VIP EXTRACT SEES ADDS AND SOFT-DELETES FROM THIS
002540*    SAME RUN'S REQUEST FILE, NOT JUST THE PRIOR RUN'S MASTER.
002550 LOAD-PLAN-TABLE.
002560     READ PLAN-FILE
002570         AT END GO TO LOAD-PLAN-TABLE-EXIT.
002580     ADD 1 TO PKP-COUNT.
002590     MOVE PLAN-REC TO PKP-ENTRY (PKP-COUNT).
002600     GO TO LOAD-PLAN-TABLE.
002610 LOAD-PLAN-TABLE-EXIT.
002620     EXIT.
002630*
002640*    LOAD-PARKING-TABLE - CR2108.  READ-ONLY REFERENCE, SAME
002650*    ROLE AS ITS PKTRF2000 COUNTERPART - EXISTS PURELY FOR
002660*    900-FIND-LOT'S ADD-TIME EXISTENCE CHECK.
002670 LOAD-PARKING-TABLE.
002680     READ PARKING-LOT-FILE
002690         AT END GO TO LOAD-PARKING-TABLE-EXIT.
002700     ADD 1 TO PKL-COUNT.
002710     MOVE PKLOT-REC TO PKL-ENTRY (PKL-COUNT).
002720     GO TO LOAD-PARKING-TABLE.
002730 LOAD-PARKING-TABLE-EXIT.
002740     EXIT.
002750*
002760*    READ-PLN-REQUEST - ONE MAINTENANCE TRANSACTION PER RECORD,
002770*    ADD OR DELETE ONLY - SAME SHAPE AS PKTRF2000'S REQUEST FILE,
002780*    THIS PROGRAM WAS MODELED AFTER IT PER THE 1.0.00 CHANGE-LOG
002790*    ENTRY ABOVE.
002800 READ-PLN-REQUEST.
002810     READ PLAN-REQ-FILE
002820         AT END
002830             MOVE 'Y' TO PLQ-EOF-SW
002840             GO TO READ-PLN-REQUEST-EXIT.
002850 READ-PLN-REQUEST-EXIT.
002860     EXIT.
002870*
002880***************************************************************
002890*   300-APPLY-REQUEST - CARRIES THE PARKING-LOT VALIDATION
002900*   IMPLIED BY THE KEY - CR2108.  THE VEHICLE TYPE HALF OF THE
002910*   KEY IS NOT VALIDATED - NO VEHICLE TYPE MASTER EXISTS ON
002920*   THIS PLATFORM.
002930***************************************************************
002940 300-APPLY-REQUEST.
002950     IF PLQ-IS-ADD
002960         PERFORM 900-FIND-LOT THRU 900-EXIT
002970         IF NOT LOT-FOUND
002980             ADD 1 TO WS-REJECT-COUNT
002990         ELSE
003000         PERFORM 310-ADD-PLAN THRU 310-EXIT
003010         ADD 1 TO WS-ADD-COUNT
003020     ELSE
003030     IF PLQ-IS-DELETE
003040         PERFORM 320-SOFT-DELETE-PLAN THRU 320-EXIT
003050         IF TARGET-FOUND
003060             ADD 1 TO WS-DELETE-COUNT
003070         ELSE
003080             ADD 1 TO WS-REJECT-COUNT.
003090     PERFORM READ-PLN-REQUEST THRU READ-PLN-REQUEST-EXIT.
003100 300-EXIT.
003110     EXIT.
003120*
003130*    310-ADD-PLAN - APPENDS, NEVER OVERWRITES - A SOFT-DELETED
003140*    PLAN'S ROW STAYS IN THE TABLE (INACTIVE) SO A HISTORICAL
003150*    USER-PLAN SUBSCRIPTION BOUGHT AGAINST IT CAN STILL BE
003160*    JOINED BACK TO A PLAN ROW BY PKCHG1000 EVEN AFTER THE PLAN
003170*    ITSELF IS RETIRED.
003180 310-ADD-PLAN.
003190     ADD 1 TO PKP-COUNT.
003200     MOVE PLQ-PLAN-ID            TO PLAN-ID (PKP-COUNT).
003210     MOVE PLQ-PARKING-ID         TO PLAN-PARKING-ID (PKP-COUNT).
003220     MOVE PLQ-VEHICLE-TYPE-ID    TO
003230                              PLAN-VEHICLE-TYPE-ID (PKP-COUNT).
003240     MOVE PLQ-NAME               TO PLAN-NAME (PKP-COUNT).
003250     MOVE PLQ-DURATION-DAYS      TO
003260                              PLAN-DURATION-DAYS (PKP-COUNT).
003270     MOVE PLQ-BASE-PRICE         TO PLAN-BASE-PRICE (PKP-COUNT).
003280     MOVE PLQ-DISCOUNT-PCT       TO
003290                              PLAN-DISCOUNT-PCT (PKP-COUNT).
003300     MOVE PLQ-MAX-ENTRIES        TO
003310                              PLAN-MAX-ENTRIES (PKP-COUNT).
003320     MOVE PLQ-MAX-HOURS          TO PLAN-MAX-HOURS (PKP-COUNT).
003330     MOVE PLQ-IS-VIP             TO PLAN-IS-VIP (PKP-COUNT).
003340     MOVE PLQ-REQUIRES-REG       TO
003350                              PLAN-REQUIRES-REGISTRATION (PKP-COUNT).
003360     MOVE "Y"                    TO PLAN-ACTIVE (PKP-COUNT).
003370 310-EXIT.
003380     EXIT.
003390*
003400*    320-SOFT-DELETE-PLAN - CR1580 (MIRRORING PKTRF2000'S 230).
003410*    FLIPS PLAN-ACTIVE TO 'N' RATHER THAN REMOVING THE ROW, FOR
003420*    THE SAME REASON: A USER-PLAN SUBSCRIPTION SOLD UNDER THIS
003430*    PLAN BEFORE IT WAS RETIRED STILL NEEDS THE PLAN ROW ON FILE
003440*    FOR PKCHG1000'S DISCOUNT LOOKUP AND FOR HISTORICAL BILLING.
003450 320-SOFT-DELETE-PLAN.                                            CR1580
003460     MOVE 'N' TO TARGET-FOUND-SW.
003470     MOVE 1 TO WS-SUB1.
003480 320-SCAN-LOOP.
003490     IF WS-SUB1 > PKP-COUNT OR TARGET-FOUND
003500         GO TO 320-EXIT.
003510     IF PLAN-ID (WS-SUB1) = PLQ-PLAN-ID
003520         MOVE 'Y' TO TARGET-FOUND-SW
003530         MOVE 'N' TO PLAN-ACTIVE (WS-SUB1).
003540     ADD 1 TO WS-SUB1.
003550     GO TO 320-SCAN-LOOP.
003560 320-EXIT.
003570     EXIT.
003580*
003590***************************************************************
003600*   330-FIND-ACTIVE-VIP-PLANS - THE SPEC'D VIP LOOKUP PATH,
003610*   MARKETING EXTRACT FORM - CR1899.  RETURNS ACTIVE VIP PLANS
003620*   FOR THE (PARKING, VEHICLE TYPE) PAIR ON VIP-PARM-LINE, NOT
003630*   EVERY VIP PLAN ON FILE - CR2115.  RUNS ONLY WHEN
003640*   PK-VIP-EXTRACT IS ON (UPSI-2 SET AT JCL LEVEL).
003650***************************************************************
003660 330-FIND-ACTIVE-VIP-PLANS.                                       CR1899
003670     IF NOT PK-VIP-EXTRACT
003680         GO TO 330-EXIT.
003690     MOVE 1 TO WS-SUB1.
003700 330-SCAN-LOOP.
003710     IF WS-SUB1 > PKP-COUNT
003720         GO TO 330-EXIT.
003730     IF PLAN-VIP-YES (WS-SUB1)
003740        AND PLAN-IS-ACTIVE (WS-SUB1)
003750        AND PLAN-PARKING-ID (WS-SUB1) = VIP-PARM-PARKING-ID
003760        AND PLAN-VEHICLE-TYPE-ID (WS-SUB1)
003770                                  = VIP-PARM-VEHICLE-TYPE-ID
003780         WRITE VIP-ROSTER-REC FROM PKP-ENTRY (WS-SUB1)
003790         ADD 1 TO WS-VIP-COUNT.
003800     ADD 1 TO WS-SUB1.
003810     GO TO 330-SCAN-LOOP.
003820 330-EXIT.
003830     EXIT.
003840*
003850***************************************************************
003860*   900-FIND-LOT - CR2108.  EXISTENCE CHECK ONLY, SEE PKL-TABLE
003870*   COMMENT IN WORKING-STORAGE.
003880***************************************************************
003890 900-FIND-LOT.
003900     MOVE 'N' TO LOT-FOUND-SW.
003910     MOVE 1 TO WS-SUB2.
003920 900-SCAN-LOOP.
003930     IF WS-SUB2 > PKL-COUNT OR LOT-FOUND
003940         GO TO 900-EXIT.
003950     IF PARK-ID (WS-SUB2) = PLQ-PARKING-ID
003960         MOVE 'Y' TO LOT-FOUND-SW.
003970     ADD 1 TO WS-SUB2.
003980     GO TO 900-SCAN-LOOP.
003990 900-EXIT.
004000     EXIT.
004010*
004020*    350-REWRITE-MASTER - RUNS AFTER BOTH 300 (MAINTENANCE) AND
004030*    330 (VIP EXTRACT) SO THE VIP ROSTER READS THE SAME TABLE
004040*    STATE THE NEW MASTER WILL BE WRITTEN FROM - NEITHER SEES A
004050*    PARTIALLY-APPLIED SET OF ADDS/DELETES.
004060 350-REWRITE-MASTER.
004070     MOVE 1 TO WS-SUB1.
004080 350-WRITE-LOOP.
004090     IF WS-SUB1 > PKP-COUNT
004100         GO TO 350-EXIT.
004110     WRITE OUT-PLAN-REC FROM PKP-ENTRY (WS-SUB1).
004120     ADD 1 TO WS-SUB1.
004130     GO TO 350-WRITE-LOOP.
004140 350-EXIT.
004150     EXIT.
004160*
004170***************************************************************
004180*   END-RTN - FOUR CONTROL TOTALS.  ADDS + DELETES + REJECTED
004190*   SHOULD EQUAL THE MAINTENANCE REQUEST COUNT; VIP EXTR IS
004200*   INDEPENDENT OF THE OTHER THREE (IT COUNTS ROSTER ROWS
004210*   WRITTEN, NOT REQUESTS PROCESSED) AND WILL BE ZERO ON ANY
004220*   RUN WHERE PK-VIP-SWITCH IS OFF.
004230***************************************************************
004240 END-RTN.
004250     DISPLAY "PKPLN3000 - ADDS      = " WS-ADD-COUNT UPON CRT.
004260     DISPLAY "PKPLN3000 - DELETES   = " WS-DELETE-COUNT UPON
004270         CRT.
004280     DISPLAY "PKPLN3000 - REJECTED  = " WS-REJECT-COUNT UPON
004290         CRT.
004300     DISPLAY "PKPLN3000 - VIP EXTR  = " WS-VIP-COUNT UPON CRT.
004310     CLOSE PLAN-FILE
004320           PARKING-LOT-FILE
004330           PLAN-REQ-FILE
004340           PLAN-OUT-FILE
004350           VIP-ROSTER-FILE.
004360     STOP RUN.





