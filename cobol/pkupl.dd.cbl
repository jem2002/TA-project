000100***************************************************************
000110*                                                             *
000120*   PKUPL.DD  --  USER SUBSCRIPTION (USER-PLAN) RECORD        *
000130*                                                             *
000140*   ONE RECORD PER SUBSCRIBER'S PURCHASE OF A PLAN-REC.       *
000150*   LOADED WHOLESALE INTO THE PKU-TABLE OCCURS TABLE BY       *
000160*   PKCHG1000 AND SCANNED FOR AN ACTIVE PLAN MATCHING THE
000170*   SESSION'S USER + VEHICLE + PARKING LOT (SEE PARA
000180*   110-FIND-ACTIVE-UPLAN).
000190*                                                             *
000200***************************************************************
000210*
000220 01  UPLAN-REC.
000230*
000240     05  UPLAN-ID                    PIC X(16).
000250     05  UPLAN-LOOKUP-FIELDS.
000260         10  UPLAN-USER-ID           PIC X(16).
000270         10  UPLAN-VEHICLE-ID        PIC X(16).
000280         10  UPLAN-PLAN-ID           PIC X(16).
000290*
000300*    START/END DATE CARRIED IN YYYYMMDD FORM (FOR COMPARE
000310*    AGAINST THE SESSION ENTRY DATE) AND REDEFINED INTO SPLIT
000320*    YEAR / MONTH / DAY PIECES FOR THE CALLING PROGRAMS THAT
000330*    NEED THE PIECES SEPARATELY.
000340*
000350     05  UPLAN-START-DATE            PIC 9(8).
000360     05  UPLAN-START-DATE-R REDEFINES UPLAN-START-DATE.
000370         10  UPLAN-START-YYYY        PIC 9(4).
000380         10  UPLAN-START-MM          PIC 9(2).
000390         10  UPLAN-START-DD          PIC 9(2).
000400     05  UPLAN-END-DATE              PIC 9(8).
000410     05  UPLAN-END-DATE-R REDEFINES UPLAN-END-DATE.
000420         10  UPLAN-END-YYYY          PIC 9(4).
000430         10  UPLAN-END-MM            PIC 9(2).
000440         10  UPLAN-END-DD            PIC 9(2).
000450*
000460     05  UPLAN-PRICE-PAID            PIC S9(8)V99 COMP-3.
000470     05  UPLAN-STATUS                PIC X(10).
000480         88  UPLAN-STATUS-ACTIVE     VALUE 'ACTIVE'.
000490         88  UPLAN-STATUS-EXPIRED    VALUE 'EXPIRED'.
000500         88  UPLAN-STATUS-CANCELED   VALUE 'CANCELED'.
000510     05  UPLAN-USAGE-COUNTERS.
000520         10  UPLAN-ENTRIES-USED      PIC 9(5).
000530         10  UPLAN-HOURS-USED        PIC 9(5).
000540     05  FILLER                      PIC X(20).


