000100***************************************************************
000110*                                                             *
000120*   PKPLN.DD  --  SPECIAL SUBSCRIPTION PLAN MASTER RECORD     *
000130*                                                             *
000140*   ONE RECORD PER SUBSCRIPTION PLAN A PARKING LOT OFFERS FOR *
000150*   A GIVEN VEHICLE TYPE.  LOADED WHOLESALE INTO THE PKP-     *
000160*   TABLE OCCURS TABLE - SEE PKPLN3000 (MAINTENANCE) AND      *
000170*   PKCHG1000 (CHARGING, DISCOUNT LOOKUP).                    *
000180*                                                             *
000190***************************************************************
000200*
000210 01  PLAN-REC.
000220*
000230     05  PLAN-ID                     PIC X(16).
000240     05  PLAN-KEY-FIELDS.
000250         10  PLAN-PARKING-ID         PIC X(16).
000260         10  PLAN-VEHICLE-TYPE-ID    PIC X(16).
000270     05  PLAN-COMBINED-KEY REDEFINES PLAN-KEY-FIELDS
000280                                     PIC X(32).
000290     05  PLAN-NAME                   PIC X(40).
000300     05  PLAN-DURATION-DAYS          PIC 9(5).
000310*
000320*    NOTE - UNLIKE TARIFA THERE IS NO DUPLICATE-NAME CHECK ON
000330*    THIS FILE.  SEE PKPLN3000 PARA 310-WRITE-PLAN.
000340*
000350     05  PLAN-BASE-PRICE             PIC S9(8)V99 COMP-3.
000360     05  PLAN-DISCOUNT-PCT           PIC S9(3)V99 COMP-3.
000370     05  PLAN-MAX-ENTRIES            PIC 9(5).
000380     05  PLAN-MAX-HOURS              PIC 9(5).
000390     05  PLAN-FLAGS.
000400         10  PLAN-IS-VIP             PIC X(1).
000410             88  PLAN-VIP-YES        VALUE 'Y'.
000420             88  PLAN-VIP-NO         VALUE 'N'.
000430         10  PLAN-REQUIRES-REGISTRATION PIC X(1).
000440             88  PLAN-REG-REQUIRED   VALUE 'Y'.
000450             88  PLAN-REG-NOT-REQD   VALUE 'N'.
000460         10  PLAN-ACTIVE             PIC X(1).
000470             88  PLAN-IS-ACTIVE      VALUE 'Y'.
000480             88  PLAN-IS-INACTIVE    VALUE 'N'.
000490     05  FILLER                      PIC X(26).

