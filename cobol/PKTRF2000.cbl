000100***************************************************************
000110*                                                             *
000120*   TARIFF (RATE CARD) MAINTENANCE BATCH                      *
000130*                                                             *
000140***************************************************************
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190 PROGRAM-ID.        PKTRF2000.
000200**
000210 AUTHOR.            E J PARDEE.
000220**
000230 INSTALLATION.      CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000240**
000250 DATE-WRITTEN.      04/02/87.
000260**
000270 DATE-COMPILED.
000280**
000290 SECURITY.          COMPANY CONFIDENTIAL.  AUTHORIZED DATA
000300                     PROCESSING PERSONNEL ONLY.
000310**
000320*    Remarks.          Applies a batch of tariff maintenance
000330*                      requests (ADD, DELETE) against the
000340*                      tariff master, validating parking lot /
000350*                      vehicle type and duplicate rate names.
000360**
000370*    Version.          See PROG-NAME in WS.
000380**
000390*    Called Modules.
000400*                      None.
000410**
000420*    Files used :
000430*                      PKTRFFL. Tariff master, input (old).
000440*                      PKTRFRQ. Tariff maintenance requests.
000450*                      PKTRFOU. Tariff master, output (new).
000460*                      PKLOTFL. Parking lot master (existence
000470*                               check on ADD only).
000480**
000490*    Error messages used.
000500*                      PK101 - duplicate tariff name for the
000510*                              parking/vehicle type pair.
000520*                      PK102 - tariff id not on file, delete
000530*                              request ignored.
000540*                      PK103 - parking lot not on file, add
000550*                              request rejected.
000560**
000570* Changes:
000580* 04/02/87 ejp - 1.0.00 Created.
000590* 08/11/90 rdk - 1.1.00 Added duplicate-name edit, para 210 -
000600*                       CR0402.
000610* 09/17/98 mtc - 1.1.01 Y2K - reviewed, no 2-digit year fields
000620*                       on this file, no change required - SY-
000630*                       STD-04.
000640* 05/30/02 klt - 1.2.00 Deletes are now soft (TARIFA-ACTIVE set
000650*                       to 'N') so history is kept for billing
000660*                       reruns - CR1580.
000670* 03/22/07 dwr - 1.3.00 Added parking lot existence check ahead
000680*                       of 220-ADD-TARIFA - the tariff key was
000690*                       never actually checked against the lot
000700*                       master, so a bad PARKING-ID on the
000710*                       request would sail straight onto the
000720*                       tariff file - CR2107.  Vehicle type is
000730*                       not similarly checked - no vehicle type
000740*                       master exists on this platform.
000750**
000760***************************************************************
000770*
000780 ENVIRONMENT DIVISION.
000790*================================
000800*
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     CONSOLE IS CRT
000840     C01 IS TOP-OF-FORM
000850     CLASS PARKING-ALPHA IS "A" THRU "Z"
000860     SWITCH-1 IS PK-RPT-SWITCH ON STATUS IS PK-RPT-REQUESTED.
000870*
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900*
000910     SELECT TARIFA-FILE       ASSIGN TO PKTRFFL
000920            ORGANIZATION IS LINE SEQUENTIAL.
000930*
000940     SELECT TARIFA-REQ-FILE   ASSIGN TO PKTRFRQ
000950            ORGANIZATION IS LINE SEQUENTIAL.
000960*
000970     SELECT TARIFA-OUT-FILE   ASSIGN TO PKTRFOU
000980            ORGANIZATION IS LINE SEQUENTIAL.
000990*
001000     SELECT EDIT-REPORT-FILE  ASSIGN TO PKTRFRP
001010            ORGANIZATION IS LINE SEQUENTIAL.
001020*
001030     SELECT PARKING-LOT-FILE  ASSIGN TO PKLOTFL
001040            ORGANIZATION IS LINE SEQUENTIAL.
001050*
001060 DATA DIVISION.
001070*================================
001080*
001090 FILE SECTION.
001100*
001110 FD  TARIFA-FILE
001120     LABEL RECORDS ARE STANDARD.
001130 COPY "pktrf.dd.cbl".
001140*
001150 FD  TARIFA-OUT-FILE
001160     LABEL RECORDS ARE STANDARD.
001170 01  OUT-TARIFA-REC              PIC X(150).
001180*
001190 FD  TARIFA-REQ-FILE
001200     LABEL RECORDS ARE STANDARD.
001210 01  TRF-REQUEST-REC.
001220     05  TRQ-ACTION              PIC X(01).
001230         88  TRQ-IS-ADD          VALUE "A".
001240         88  TRQ-IS-DELETE       VALUE "D".
001250     05  TRQ-TARIFA-ID           PIC X(16).
001260     05  TRQ-KEY-FIELDS.
001270         10  TRQ-PARKING-ID      PIC X(16).
001280         10  TRQ-VEHICLE-TYPE-ID PIC X(16).
001290     05  TRQ-COMBINED-KEY REDEFINES TRQ-KEY-FIELDS
001300                                 PIC X(32).
001310     05  TRQ-NAME                PIC X(40).
001320     05  TRQ-RATE-FIELDS.
001330         10  TRQ-RATE-PER-HOUR   PIC S9(8)V99.
001340         10  TRQ-RATE-PER-DAY    PIC S9(8)V99.
001350         10  TRQ-RATE-PER-WEEK   PIC S9(8)V99.
001360         10  TRQ-RATE-PER-MONTH  PIC S9(8)V99.
001370     05  TRQ-RATE-TABLE REDEFINES TRQ-RATE-FIELDS
001380                                 PIC S9(8)V99 OCCURS 4 TIMES.
001390     05  TRQ-MIN-TIME-MINUTES    PIC 9(5).
001400     05  FILLER                  PIC X(28).
001410*
001420 FD  EDIT-REPORT-FILE
001430     LABEL RECORDS ARE STANDARD.
001440 01  EDIT-REPORT-LINE            PIC X(132).
001450 01  EDIT-REPORT-LINE-R REDEFINES EDIT-REPORT-LINE.
001460     05  EDIT-MSG-CODE           PIC X(05).
001470     05  FILLER                  PIC X(127).
001480*
001490 FD  PARKING-LOT-FILE
001500     LABEL RECORDS ARE STANDARD.
001510 COPY "pklot.dd.cbl".
001520*
001530 WORKING-STORAGE SECTION.
001540*-----------------------
001550*
001560 77  PROG-NAME                   PIC X(17)
001570                                  VALUE "PKTRF2000 1.2.00 ".
001580*
001590 01  PKT-TABLE-AREA.
001600     05  PKT-COUNT                PIC S9(4) COMP VALUE ZERO.
001610     05  PKT-TABLE OCCURS 500 TIMES
001620                   INDEXED BY PKT-NDX.
001630 COPY "pktrf.dd.cbl" REPLACING ==01  TARIFA-REC==
001640                           BY ==10  PKT-ENTRY==.
001650*
001660*    -----------------------------------------------------------
001670*    PARKING LOT TABLE - CR2107.  EXISTENCE CHECK ONLY, SAME
001680*    LOAD/SCAN TECHNIQUE AS PKFIN4000/PKOCC5000 - NO ACTIVE FLAG
001690*    ON PKLOT-REC TO CHECK, THE LOT MASTER CARRIES NO SUCH FIELD.
001700*    -----------------------------------------------------------
001710 01  PKL-TABLE-AREA.
001720     05  PKL-COUNT                PIC S9(4) COMP VALUE ZERO.
001730     05  PKL-TABLE OCCURS 200 TIMES
001740                   INDEXED BY PKL-NDX.
001750 COPY "pklot.dd.cbl" REPLACING ==01  PKLOT-REC==
001760                         BY ==10  PKL-ENTRY==.
001770*
001780 01  WS-SWITCHES.
001790*    DUP-FOUND-SW AND TARGET-FOUND-SW ARE SET BY 210 AND 230
001800*    RESPECTIVELY AND NEVER COLLIDE - AN ADD REQUEST NEVER RUNS
001810*    230, A DELETE REQUEST NEVER RUNS 210.  LOT-FOUND-SW BELONGS
001820*    TO 900-FIND-LOT (CR2107) AND ONLY EVER GETS SET ON THE ADD
001830*    PATH.
001840     05  TRQ-EOF-SW               PIC X        VALUE 'N'.
001850         88  TRQ-EOF              VALUE 'Y'.
001860     05  DUP-FOUND-SW             PIC X        VALUE 'N'.
001870         88  DUP-FOUND            VALUE 'Y'.
001880     05  TARGET-FOUND-SW          PIC X        VALUE 'N'.
001890         88  TARGET-FOUND         VALUE 'Y'.
001900     05  LOT-FOUND-SW             PIC X        VALUE 'N'.
001910         88  LOT-FOUND            VALUE 'Y'.
001920     05  FILLER                   PIC X(10).
001930*
001940*    WS-SUB1 IS THE GENERAL-PURPOSE TARIFA-TABLE SUBSCRIPT
001950*    SHARED ACROSS 210/220/230/250 (NONE OF THESE PERFORM EACH
001960*    OTHER, SO REUSE IS SAFE); WS-SUB2 IS RESERVED FOR THE
001970*    SEPARATE LOT-TABLE SCAN IN 900-FIND-LOT SO A NESTED
001980*    LOOKUP NEVER STOMPS THE CALLER'S OWN SUBSCRIPT.
001990 01  WS-COUNTERS.
002000     05  WS-ADD-COUNT             PIC 9(7)     COMP VALUE ZERO.
002010     05  WS-DELETE-COUNT          PIC 9(7)     COMP VALUE ZERO.
002020     05  WS-REJECT-COUNT          PIC 9(7)     COMP VALUE ZERO.
002030     05  WS-SUB1                  PIC S9(4)    COMP VALUE ZERO.
002040     05  WS-SUB2                  PIC S9(4)    COMP VALUE ZERO.
002050     05  FILLER                   PIC X(10).
002060*
002070 01  EDIT-LINE-HEADING.
002080     05  FILLER PIC X(30) VALUE "PKTRF2000 TARIFF EDIT REPORT".
002090*
002100 PROCEDURE DIVISION.
002110*================================
002120*
002130***************************************************************
002140*   A010-MAIN-LINE - LOADS BOTH TABLES BEFORE THE FIRST REQUEST
002150*   IS READ SINCE 200-APPLY-REQUEST HAS TO VALIDATE AGAINST
002160*   BOTH THE TARIFA TABLE (DUPLICATE-NAME EDIT) AND THE LOT
002170*   TABLE (EXISTENCE CHECK) STARTING WITH THE VERY FIRST ADD.
002180*   THE OLD MASTER IS NEVER REWRITTEN RECORD-BY-RECORD AS IT IS
002190*   READ - EVERY ADD/DELETE IS APPLIED IN PLACE AGAINST THE
002200*   IN-MEMORY PKT-TABLE FIRST, THEN 250-REWRITE-MASTER DUMPS THE
002210*   WHOLE TABLE BACK OUT ONCE ALL REQUESTS ARE PROCESSED.
002220***************************************************************
002230 A010-MAIN-LINE.
002240     DISPLAY "PKTRF2000 - TARIFF MAINTENANCE - START" UPON CRT.
002250     OPEN INPUT  TARIFA-FILE
002260                 PARKING-LOT-FILE
002270                 TARIFA-REQ-FILE.
002280     OPEN OUTPUT TARIFA-OUT-FILE
002290                 EDIT-REPORT-FILE.
002300     WRITE EDIT-REPORT-LINE FROM EDIT-LINE-HEADING
002310         AFTER ADVANCING C01.
002320     PERFORM LOAD-TARIFA-TABLE THRU LOAD-TARIFA-TABLE-EXIT.
002330     PERFORM LOAD-PARKING-TABLE THRU LOAD-PARKING-TABLE-EXIT.
002340     PERFORM READ-TRF-REQUEST THRU READ-TRF-REQUEST-EXIT.
002350     PERFORM 200-APPLY-REQUEST THRU 200-EXIT
002360             UNTIL TRQ-EOF.
002370     PERFORM 250-REWRITE-MASTER THRU 250-EXIT.
002380     PERFORM END-RTN.
002390*
002400*    LOAD-TARIFA-TABLE - THE OLD MASTER, READ WHOLESALE INTO
002410*    PKT-TABLE.  ADDS APPEND NEW ROWS PAST PKT-COUNT, DELETES
002420*    FLIP TARIFA-ACTIVE IN PLACE - NEITHER TOUCHES THE INPUT
002430*    FILE ITSELF, WHICH IS WHY THE OUTPUT FILE IS SEPARATE.
002440 LOAD-TARIFA-TABLE.
002450     READ TARIFA-FILE
002460         AT END GO TO LOAD-TARIFA-TABLE-EXIT.
002470     ADD 1 TO PKT-COUNT.
002480     MOVE TARIFA-REC TO PKT-ENTRY (PKT-COUNT).
002490     GO TO LOAD-TARIFA-TABLE.
002500 LOAD-TARIFA-TABLE-EXIT.
002510     EXIT.
002520*
002530*    LOAD-PARKING-TABLE - CR2107.  READ-ONLY REFERENCE TABLE,
002540*    NEVER WRITTEN BACK OUT - EXISTS PURELY SO 900-FIND-LOT HAS
002550*    SOMETHING TO SCAN WHEN AN ADD REQUEST COMES THROUGH.
002560 LOAD-PARKING-TABLE.
002570     READ PARKING-LOT-FILE
002580         AT END GO TO LOAD-PARKING-TABLE-EXIT.
002590     ADD 1 TO PKL-COUNT.
002600     MOVE PKLOT-REC TO PKL-ENTRY (PKL-COUNT).
002610     GO TO LOAD-PARKING-TABLE.
002620 LOAD-PARKING-TABLE-EXIT.
002630     EXIT.
002640*
002650*    READ-TRF-REQUEST - ONE TRANSACTION RECORD PER MAINTENANCE
002660*    REQUEST, EITHER AN ADD OR A DELETE - SEE TRQ-ACTION 88-
002670*    LEVELS IN THE FD ABOVE.  NO UPDATE (CHANGE-IN-PLACE)
002680*    ACTION EXISTS ON THIS TRANSACTION FILE - RATE CHANGES ARE
002690*    HANDLED AS A DELETE FOLLOWED BY A FRESH ADD.
002700 READ-TRF-REQUEST.
002710     READ TARIFA-REQ-FILE
002720         AT END
002730             MOVE 'Y' TO TRQ-EOF-SW
002740             GO TO READ-TRF-REQUEST-EXIT.
002750 READ-TRF-REQUEST-EXIT.
002760     EXIT.
002770*
002780***************************************************************
002790*   200-APPLY-REQUEST - RULE 9 (DUPLICATE-NAME EDIT) PLUS THE
002800*   PARKING-LOT VALIDATION IMPLIED BY THE KEY - CR2107.  THE
002810*   VEHICLE TYPE HALF OF THE KEY IS NOT VALIDATED - NO VEHICLE
002820*   TYPE MASTER EXISTS ON THIS PLATFORM.
002830***************************************************************
002840 200-APPLY-REQUEST.
002850     IF TRQ-IS-ADD
002860         PERFORM 900-FIND-LOT THRU 900-EXIT
002870         IF NOT LOT-FOUND
002880             MOVE "PK103 - PARKING LOT NOT ON FILE - REJECTED"
002890                 TO EDIT-REPORT-LINE
002900             WRITE EDIT-REPORT-LINE AFTER ADVANCING 1 LINE
002910             ADD 1 TO WS-REJECT-COUNT
002920         ELSE
002930         PERFORM 210-CHECK-DUP-TARIFA-NAME THRU 210-EXIT
002940         IF DUP-FOUND
002950             MOVE "PK101 - DUPLICATE TARIFA NAME - REJECTED"
002960                 TO EDIT-REPORT-LINE
002970             WRITE EDIT-REPORT-LINE AFTER ADVANCING 1 LINE
002980             ADD 1 TO WS-REJECT-COUNT
002990         ELSE
003000             PERFORM 220-ADD-TARIFA THRU 220-EXIT
003010             ADD 1 TO WS-ADD-COUNT
003020     ELSE
003030     IF TRQ-IS-DELETE
003040         PERFORM 230-SOFT-DELETE-TARIFA THRU 230-EXIT
003050         IF TARGET-FOUND
003060             ADD 1 TO WS-DELETE-COUNT
003070         ELSE
003080             MOVE "PK102 - TARIFA ID NOT ON FILE - IGNORED"
003090                 TO EDIT-REPORT-LINE
003100             WRITE EDIT-REPORT-LINE AFTER ADVANCING 1 LINE
003110             ADD 1 TO WS-REJECT-COUNT.
003120     PERFORM READ-TRF-REQUEST THRU READ-TRF-REQUEST-EXIT.
003130 200-EXIT.
003140     EXIT.
003150*
003160*    210-CHECK-DUP-TARIFA-NAME - RULE 9.  TWO ACTIVE TARIFAS FOR
003170*    THE SAME (PARKING, VEHICLE TYPE) PAIR MAY NOT SHARE A NAME
003180*    - A SOFT-DELETED (INACTIVE) TARIFA'S NAME IS FREE TO REUSE,
003190*    WHICH IS WHY TARIFA-IS-ACTIVE IS PART OF THE MATCH BELOW.
003200 210-CHECK-DUP-TARIFA-NAME.                                       CR0402
003210     MOVE 'N' TO DUP-FOUND-SW.
003220     MOVE 1 TO WS-SUB1.
003230 210-SCAN-LOOP.
003240     IF WS-SUB1 > PKT-COUNT OR DUP-FOUND
003250         GO TO 210-EXIT.
003260     IF TARIFA-PARKING-ID (WS-SUB1)  = TRQ-PARKING-ID
003270        AND TARIFA-VEHICLE-TYPE-ID (WS-SUB1)
003280                                  = TRQ-VEHICLE-TYPE-ID
003290        AND TARIFA-NAME (WS-SUB1)   = TRQ-NAME
003300        AND TARIFA-IS-ACTIVE (WS-SUB1)
003310         MOVE 'Y' TO DUP-FOUND-SW.
003320     ADD 1 TO WS-SUB1.
003330     GO TO 210-SCAN-LOOP.
003340 210-EXIT.
003350     EXIT.
003360*
003370*    220-ADD-TARIFA - APPENDS A NEW ROW TO THE END OF PKT-TABLE
003380*    RATHER THAN SEARCHING FOR A REUSABLE SLOT - A PRIOR SOFT-
003390*    DELETE LEAVES ITS ROW IN PLACE (INACTIVE, NOT REMOVED) SO
003400*    THERE IS NEVER A HOLE TO REFILL, ONLY GROWTH.
003410 220-ADD-TARIFA.
003420     ADD 1 TO PKT-COUNT.
003430     MOVE TRQ-TARIFA-ID          TO TARIFA-ID (PKT-COUNT).
003440     MOVE TRQ-PARKING-ID         TO TARIFA-PARKING-ID (PKT-COUNT).
003450     MOVE TRQ-VEHICLE-TYPE-ID    TO
003460                              TARIFA-VEHICLE-TYPE-ID (PKT-COUNT).
003470     MOVE TRQ-NAME               TO TARIFA-NAME (PKT-COUNT).
003480     MOVE TRQ-RATE-PER-HOUR      TO
003490                              TARIFA-RATE-PER-HOUR (PKT-COUNT).
003500     MOVE TRQ-RATE-PER-DAY       TO
003510                              TARIFA-RATE-PER-DAY (PKT-COUNT).
003520     MOVE TRQ-RATE-PER-WEEK      TO
003530                              TARIFA-RATE-PER-WEEK (PKT-COUNT).
003540     MOVE TRQ-RATE-PER-MONTH     TO
003550                              TARIFA-RATE-PER-MONTH (PKT-COUNT).
003560     MOVE TRQ-MIN-TIME-MINUTES   TO
003570                          TARIFA-MIN-TIME-MINUTES (PKT-COUNT).
003580     MOVE "Y"                    TO TARIFA-ACTIVE (PKT-COUNT).
003590 220-EXIT.
003600     EXIT.
003610*
003620*    230-SOFT-DELETE-TARIFA - CR1580.  DOES NOT REMOVE THE ROW,
003630*    JUST FLIPS TARIFA-ACTIVE TO 'N' - BILLING RERUNS AGAINST A
003640*    PRIOR PERIOD STILL NEED THE OLD RATE ROW ON FILE EVEN AFTER
003650*    IT HAS BEEN RETIRED GOING FORWARD, SO A HARD DELETE WOULD
003660*    BREAK ANY RERUN THAT LANDS AFTER THE RATE WAS RETIRED.
003670 230-SOFT-DELETE-TARIFA.                                          CR1580
003680     MOVE 'N' TO TARGET-FOUND-SW.
003690     MOVE 1 TO WS-SUB1.
003700 230-SCAN-LOOP.
003710     IF WS-SUB1 > PKT-COUNT OR TARGET-FOUND
003720         GO TO 230-EXIT.
003730     IF TARIFA-ID (WS-SUB1) = TRQ-TARIFA-ID
003740         MOVE 'Y' TO TARGET-FOUND-SW
003750         MOVE 'N' TO TARIFA-ACTIVE (WS-SUB1).
003760     ADD 1 TO WS-SUB1.
003770     GO TO 230-SCAN-LOOP.
003780 230-EXIT.
003790     EXIT.
003800*
003810***************************************************************
003820*   900-FIND-LOT - CR2107.  EXISTENCE CHECK ONLY, SEE PKL-TABLE
003830*   COMMENT IN WORKING-STORAGE.
003840***************************************************************
003850 900-FIND-LOT.
003860     MOVE 'N' TO LOT-FOUND-SW.
003870     MOVE 1 TO WS-SUB2.
003880 900-SCAN-LOOP.
003890     IF WS-SUB2 > PKL-COUNT OR LOT-FOUND
003900         GO TO 900-EXIT.
003910     IF PARK-ID (WS-SUB2) = TRQ-PARKING-ID
003920         MOVE 'Y' TO LOT-FOUND-SW.
003930     ADD 1 TO WS-SUB2.
003940     GO TO 900-SCAN-LOOP.
003950 900-EXIT.
003960     EXIT.
003970*
003980*    250-REWRITE-MASTER - THE WHOLE-TABLE DUMP THAT MAKES THE
003990*    IN-MEMORY ADDS AND SOFT-DELETES PERMANENT.  RUNS ONCE, AFTER
004000*    EVERY REQUEST HAS BEEN APPLIED, RATHER THAN INTERLEAVED
004010*    WITH 200-APPLY-REQUEST - THAT WAY AN ADD LANDING LATE IN THE
004020*    REQUEST FILE STILL MAKES IT INTO THE SAME OUTPUT PASS AS
004030*    ONE THAT LANDED EARLY.
004040 250-REWRITE-MASTER.
004050     MOVE 1 TO WS-SUB1.
004060 250-WRITE-LOOP.
004070     IF WS-SUB1 > PKT-COUNT
004080         GO TO 250-EXIT.
004090     WRITE OUT-TARIFA-REC FROM PKT-ENTRY (WS-SUB1).
004100     ADD 1 TO WS-SUB1.
004110     GO TO 250-WRITE-LOOP.
004120 250-EXIT.
004130     EXIT.
004140*
004150***************************************************************
004160*   END-RTN - THREE CONTROL TOTALS FOR THE OPERATOR.
004170*   ADDS + DELETES + REJECTED SHOULD ALWAYS EQUAL THE REQUEST
004180*   FILE'S RECORD COUNT - EVERY REQUEST FALLS INTO EXACTLY ONE
004190*   OF THE THREE BUCKETS, THERE IS NO "IGNORED SILENTLY" PATH.
004200***************************************************************
004210 END-RTN.
004220     DISPLAY "PKTRF2000 - ADDS      = " WS-ADD-COUNT UPON CRT.
004230     DISPLAY "PKTRF2000 - DELETES   = " WS-DELETE-COUNT UPON
004240         CRT.
004250     DISPLAY "PKTRF2000 - REJECTED  = " WS-REJECT-COUNT UPON
004260         CRT.
004270     CLOSE TARIFA-FILE
004280           PARKING-LOT-FILE
004290           TARIFA-REQ-FILE
004300           TARIFA-OUT-FILE
004310           EDIT-REPORT-FILE.
004320     STOP RUN.




