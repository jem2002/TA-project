000100***************************************************************
000110*                                                             *
000120*   PARKING LOT FINANCIAL REPORT BATCH                        *
000130*                                                             *
000140***************************************************************
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190 PROGRAM-ID.        PKFIN4000.
000200**
000210 AUTHOR.            M T CHIN.
000220**
000230 INSTALLATION.      CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000240**
000250 DATE-WRITTEN.      02/08/94.
000260**
000270 DATE-COMPILED.
000280**
000290 SECURITY.          COMPANY CONFIDENTIAL.  AUTHORIZED DATA
000300                     PROCESSING PERSONNEL ONLY.
000310**
000320*    Remarks.          Builds one financial summary line per
000330*                      parking lot for the requested reporting
000340*                      period - revenue, session and
000350*                      reservation counts, average session
000360*                      duration, peak/off-peak revenue split.
000370**
000380*    Version.          See PROG-NAME in WS.
000390**
000400*    Called Modules.
000410*                      None.
000420**
000430*    Files used :
000440*                      PKLOTFL. Parking lot master.
000450*                      PKSESOU. Charged parking session, input.
000460*                      PKRESFL. Reservation master.
000470*                      PKFINRP. Financial report, output.
000480**
000490*    Error messages used.
000500*                      None.
000510**
000520* Changes:
000530* 02/08/94 mtc - 1.0.00 Created.
000540* 09/17/98 mtc - 1.0.01 Y2K - reviewed, period dates already
000550*                       4-digit year, no change required -
000560*                       SY-STD-04.
000570* 03/11/00 rdk - 1.1.00 Added peak/off-peak revenue split at
000580*                       para 410 - CR1288, board wanted the
000590*                       08:00-17:59 window broken out.
000600* 02/14/05 dwr - 1.2.00 Average session duration now uses
000610*                       integer (truncating) division to match
000620*                       the billing system's own rounding -
000630*                       CR1899.
000640**
000650***************************************************************
000660*
000670 ENVIRONMENT DIVISION.
000680*================================
000690*
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     CONSOLE IS CRT
000730     C01 IS TOP-OF-FORM
000740     CLASS PARKING-ALPHA IS "A" THRU "Z".
000750*
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780*
000790     SELECT PARKING-LOT-FILE  ASSIGN TO PKLOTFL
000800            ORGANIZATION IS LINE SEQUENTIAL.
000810*
000820     SELECT CHARGED-SESSION-FILE ASSIGN TO PKSESOU
000830            ORGANIZATION IS LINE SEQUENTIAL.
000840*
000850     SELECT RESVA-FILE        ASSIGN TO PKRESFL
000860            ORGANIZATION IS LINE SEQUENTIAL.
000870*
000880     SELECT FINANCIAL-RPT-FILE ASSIGN TO PKFINRP
000890            ORGANIZATION IS LINE SEQUENTIAL.
000900*
000910 DATA DIVISION.
000920*================================
000930*
000940 FILE SECTION.
000950*
000960 FD  PARKING-LOT-FILE
000970     LABEL RECORDS ARE STANDARD.
000980 COPY "pklot.dd.cbl".
000990*
001000 FD  CHARGED-SESSION-FILE
001010     LABEL RECORDS ARE STANDARD.
001020 01  IN-SESS-REC                 PIC X(150).
001030*
001040 FD  RESVA-FILE
001050     LABEL RECORDS ARE STANDARD.
001060 COPY "pkres.dd.cbl".
001070*
001080 FD  FINANCIAL-RPT-FILE
001090     LABEL RECORDS ARE STANDARD.
001100 01  OUT-FIN-REC                 PIC X(150).
001110 01  OUT-FIN-REC-R REDEFINES OUT-FIN-REC.
001120     05  OFR-LOT-ID              PIC X(16).
001130     05  FILLER                  PIC X(134).
001140*
001150 WORKING-STORAGE SECTION.
001160*-----------------------
001170*
001180 77  PROG-NAME                   PIC X(17)
001190                                  VALUE "PKFIN4000 1.2.00 ".
001200*
001210*    -----------------------------------------------------------
001220*    PARKING LOT TABLE - ONE ENTRY PER LOT, ACCUMULATORS BUILT
001230*    IN PLACE AS EACH SESSION/RESERVATION IS READ - NO SORT
001240*    STEP, THE LOT COUNT IS SMALL ENOUGH TO CARRY IN TABLE.
001250*
001260*    THE TABLE IS LOADED ONCE FROM THE LOT MASTER (SEE
001270*    LOAD-PARKING-TABLE BELOW) AND THEN EVERY CHARGED SESSION AND
001280*    EVERY RESERVATION READ FOR THE RUN IS FOLDED INTO ITS OWNING
001290*    LOT'S ROW BY 900-FIND-LOT / 900-FIND-LOT-BY-RES.  BECAUSE THE
001300*    SESSION AND RESERVATION FILES ARE NOT SORTED BY PARKING LOT,
001310*    A SEQUENTIAL TABLE SCAN PER RECORD IS UNAVOIDABLE - AT 200
001320*    LOTS MAX THIS IS CHEAP COMPARED TO THE COST OF A SORT STEP.
001330*    -----------------------------------------------------------
001340 COPY "pkses.dd.cbl".
001350*
001360 COPY "pkfin.dd.cbl".
001370*
001380*    ACCUMULATOR FIELDS BELOW ARE ALL VALUE ZERO SINCE THIS AREA
001390*    IS NEVER RE-INITIALIZED MID-RUN - ONE REPORT PERIOD PER
001400*    EXECUTION OF THIS PROGRAM, PER THE OPERATOR JCL.
001410 01  PKL-TABLE-AREA.
001420     05  PKL-COUNT                PIC S9(4) COMP VALUE ZERO.
001430     05  PKL-TABLE OCCURS 200 TIMES
001440                   INDEXED BY PKL-NDX.
001450         10  PKL-PARKING-ID       PIC X(16).
001460         10  PKL-COMPANY-ID       PIC X(16).
001470         10  PKL-TOTAL-REVENUE    PIC S9(8)V99 COMP-3
001480                                  VALUE ZERO.
001490         10  PKL-TOTAL-SESSIONS   PIC 9(7)     COMP VALUE ZERO.
001500         10  PKL-TOTAL-RES        PIC 9(7)     COMP VALUE ZERO.
001510         10  PKL-TOTAL-DURATION   PIC 9(9)     COMP VALUE ZERO.
001520         10  PKL-PEAK-REVENUE     PIC S9(8)V99 COMP-3
001530                                  VALUE ZERO.
001540         10  PKL-OFFPEAK-REVENUE  PIC S9(8)V99 COMP-3
001550                                  VALUE ZERO.
001560*
001570*    ONE SWITCH PER SEQUENTIAL FILE PLUS THE 900-PARAGRAPHS'
001580*    SHARED FOUND-FLAG - LOT-FOUND-SW IS RESET AND RE-SET BY
001590*    BOTH 900-FIND-LOT AND 900-FIND-LOT-BY-RES SINCE THE TWO ARE
001600*    NEVER ACTIVE AT THE SAME TIME (SESSIONS ARE FULLY DRAINED
001610*    BEFORE RESERVATIONS BEGIN IN A010-MAIN-LINE).
001620 01  WS-SWITCHES.
001630     05  SESS-EOF-SW              PIC X        VALUE 'N'.
001640         88  SESS-EOF             VALUE 'Y'.
001650     05  RESVA-EOF-SW             PIC X        VALUE 'N'.
001660         88  RESVA-EOF            VALUE 'Y'.
001670     05  LOT-FOUND-SW             PIC X        VALUE 'N'.
001680         88  LOT-FOUND            VALUE 'Y'.
001690     05  FILLER                   PIC X(10).
001700*
001710*    WS-SUB1 DRIVES THE OUTPUT-WRITE VARYING LOOP (430), WS-SUB2
001720*    THE TWO 900-PARAGRAPH TABLE SCANS - KEPT SEPARATE BECAUSE
001730*    430 RUNS AFTER BOTH INPUT FILES ARE EXHAUSTED AND SHARES NO
001740*    PARAGRAPH WITH THE SCANS.
001750 01  WS-COUNTERS.
001760     05  WS-SUB1                  PIC S9(4)    COMP VALUE ZERO.
001770     05  WS-SUB2                  PIC S9(4)    COMP VALUE ZERO.
001780     05  WS-SESS-DURATION-MIN     PIC S9(9)    COMP.
001790     05  WS-ENTRY-HH              PIC 9(2)     COMP.
001800     05  WS-ENTRY-MM              PIC 9(2)     COMP.
001810     05  FILLER                   PIC X(10).
001820*
001830 01  RES-PARKING-ID-WORK          PIC X(16).
001840*    RES-PARKING-ID IS PART OF THE PKRES.DD.CBL GROUP LAYOUT AND
001850*    CANNOT BE PASSED DIRECTLY TO 900-FIND-LOT-BY-RES'S COMPARE
001860*    AS A STANDALONE ARGUMENT - COPIED OUT HERE FIRST.
001870*
001880 01  WS-DATE-CONV.
001890     05  DC-YYYY                  PIC 9(4).
001900     05  DC-MM                    PIC 9(2).
001910     05  DC-DD                    PIC 9(2).
001920     05  DC-DAYNO                 PIC 9(9)     COMP.
001930*
001940 01  WS-DATE-WORK.
001950     05  WS-DIV4                  PIC 9(4)     COMP.
001960     05  WS-REM4                  PIC 9(4)     COMP.
001970     05  WS-DIV100                PIC 9(4)     COMP.
001980     05  WS-REM100                PIC 9(4)     COMP.
001990     05  WS-DIV400                PIC 9(4)     COMP.
002000     05  WS-REM400                PIC 9(4)     COMP.
002010     05  WS-LEAP-SW               PIC X        VALUE 'N'.
002020         88  WS-IS-LEAP-YEAR      VALUE 'Y'.
002030     05  WS-ENTRY-DAYNO           PIC 9(9)     COMP.
002040     05  WS-EXIT-DAYNO            PIC 9(9)     COMP.
002050     05  WS-ENTRY-MIN-OF-DAY      PIC 9(5)     COMP.
002060     05  WS-EXIT-MIN-OF-DAY       PIC 9(5)     COMP.
002070     05  WS-HH                    PIC 9(2)     COMP.
002080     05  WS-MM                    PIC 9(2)     COMP.
002090     05  FILLER                   PIC X(06).
002100*
002110 01  PK-CUM-DAYS-TABLE.
002120     05  FILLER PIC 9(3) VALUE 000.
002130     05  FILLER PIC 9(3) VALUE 031.
002140     05  FILLER PIC 9(3) VALUE 059.
002150     05  FILLER PIC 9(3) VALUE 090.
002160     05  FILLER PIC 9(3) VALUE 120.
002170     05  FILLER PIC 9(3) VALUE 151.
002180     05  FILLER PIC 9(3) VALUE 181.
002190     05  FILLER PIC 9(3) VALUE 212.
002200     05  FILLER PIC 9(3) VALUE 243.
002210     05  FILLER PIC 9(3) VALUE 273.
002220     05  FILLER PIC 9(3) VALUE 304.
002230     05  FILLER PIC 9(3) VALUE 334.
002240 01  PK-CUM-DAYS REDEFINES PK-CUM-DAYS-TABLE.
002250     05  PK-CUM-DAYS-ENTRY OCCURS 12 TIMES PIC 9(3).
002260*
002270*    -----------------------------------------------------------
002280*    REPORTING PERIOD - ACCEPTED FROM THE COMMAND LINE IN
002290*    A010-MAIN-LINE, START/END DATE PACKED INTO ONE PARM
002300*    FIELD AND REDEFINED BELOW.
002310*
002320*    OPERATIONS PASSES THIS AS ONE 16-DIGIT PARM STRING ON THE
002330*    EXEC CARD (YYYYMMDDYYYYMMDD) - NO DELIMITER, SO THE REDEFINE
002340*    SPLIT BELOW IS POSITIONAL AND MUST STAY IN SYNC WITH THE
002350*    JCL'S PARM= LITERAL IF EITHER ONE EVER CHANGES.
002360*    -----------------------------------------------------------
002370 01  WS-PARM-LINE                PIC X(20).
002380 01  WS-PARMS REDEFINES WS-PARM-LINE.
002390     05  WS-PARM-PERIOD-START    PIC 9(8).
002400     05  WS-PARM-PERIOD-END      PIC 9(8).
002410*
002420 PROCEDURE DIVISION.
002430*================================
002440*
002450***************************************************************
002460*   A010-MAIN-LINE - DRIVES THE WHOLE RUN.  THE LOT TABLE MUST
002470*   BE FULLY LOADED BEFORE EITHER INPUT FILE IS TOUCHED SINCE
002480*   900-FIND-LOT AND 900-FIND-LOT-BY-RES BOTH SCAN IT FROM THE
002490*   FIRST SESSION/RESERVATION RECORD ON.  SESSIONS ARE DRAINED
002500*   COMPLETELY BEFORE RESERVATIONS BEGIN - THE TWO PASSES SHARE
002510*   NO WORKING STORAGE EXCEPT THE LOT TABLE ITSELF, SO THE ORDER
002520*   BETWEEN THEM DOES NOT MATTER, ONLY THAT NEITHER OVERLAPS.
002530***************************************************************
002540 A010-MAIN-LINE.
002550     DISPLAY "PKFIN4000 - FINANCIAL REPORT - START" UPON CRT.
002560     ACCEPT WS-PARM-LINE FROM COMMAND-LINE.
002570     OPEN INPUT  PARKING-LOT-FILE
002580                 CHARGED-SESSION-FILE
002590                 RESVA-FILE.
002600     OPEN OUTPUT FINANCIAL-RPT-FILE.
002610     PERFORM LOAD-PARKING-TABLE THRU LOAD-PARKING-TABLE-EXIT.
002620     PERFORM READ-SESSION THRU READ-SESSION-EXIT.
002630     PERFORM 410-ACCUM-SESSION THRU 410-EXIT
002640             UNTIL SESS-EOF.
002650     PERFORM READ-RESVA THRU READ-RESVA-EXIT.
002660     PERFORM 420-ACCUM-RESERVATION THRU 420-EXIT
002670             UNTIL RESVA-EOF.
002680     PERFORM 430-WRITE-FINANCIAL-REPORT THRU 430-EXIT
002690             VARYING WS-SUB1 FROM 1 BY 1
002700             UNTIL WS-SUB1 > PKL-COUNT.
002710     PERFORM END-RTN.
002720*
002730*    LOAD-PARKING-TABLE - ONE ROW PER LOT MASTER RECORD, READ TO
002740*    EOF BEFORE THE MAIN LINE TOUCHES EITHER SESSION OR
002750*    RESERVATION DATA.  A LOT WITH NO SESSIONS AT ALL IN THE
002760*    PERIOD STILL GETS A REPORT LINE OF ALL ZEROES IN 430 BELOW -
002770*    THAT IS INTENTIONAL, SO OPERATIONS SEES A COMPLETE LOT LIST
002780*    EVERY RUN, NOT JUST THE LOTS THAT HAD ACTIVITY.
002790 LOAD-PARKING-TABLE.
002800     READ PARKING-LOT-FILE
002810         AT END GO TO LOAD-PARKING-TABLE-EXIT.
002820     ADD 1 TO PKL-COUNT.
002830     MOVE PARK-ID           TO PKL-PARKING-ID (PKL-COUNT).
002840     MOVE PARK-COMPANY-ID   TO PKL-COMPANY-ID (PKL-COUNT).
002850     GO TO LOAD-PARKING-TABLE.
002860 LOAD-PARKING-TABLE-EXIT.
002870     EXIT.
002880*
002890*    READ-SESSION - PULLS FROM THE CHARGED-SESSION OUTPUT OF
002900*    PKCHG1000, NOT THE RAW ENTRY/EXIT FEED - ONLY SESSIONS THAT
002910*    HAVE ALREADY BEEN PRICED AND POSTED HAVE A SESS-TOTAL-COST
002920*    WORTH ACCUMULATING HERE.
002930 READ-SESSION.
002940     READ CHARGED-SESSION-FILE INTO PKSESS-REC
002950         AT END
002960             MOVE 'Y' TO SESS-EOF-SW
002970             GO TO READ-SESSION-EXIT.
002980 READ-SESSION-EXIT.
002990     EXIT.
003000*
003010*    READ-RESVA - THE RESERVATION MASTER IS READ A SECOND TIME
003020*    HERE (PKCHG1000 ALSO READS IT NIGHTLY FOR THE OVERTIME
003030*    CHECK) - THIS PROGRAM ONLY NEEDS RES-START-DATE AND
003040*    RES-PARKING-ID FOR THE RESERVATION-COUNT ACCUMULATOR, RULE
003050*    12, IT DOES NOT CARE ABOUT OVERTIME OR END TIMES AT ALL.
003060 READ-RESVA.
003070     READ RESVA-FILE
003080         AT END
003090             MOVE 'Y' TO RESVA-EOF-SW
003100             GO TO READ-RESVA-EXIT.
003110 READ-RESVA-EXIT.
003120     EXIT.
003130*
003140***************************************************************
003150*   410-ACCUM-SESSION - RULE 11 (PERIOD-DATE INCLUDE), RULE 14
003160*   (PEAK 08:00-17:59 SPLIT) AND THE AVG-DURATION ACCUMULATOR.
003170*
003180*   THE PERIOD-DATE TEST IS DONE ON RAW PIC 9(8) YYYYMMDD
003190*   VALUES, NOT DAY-SERIAL NUMBERS - THAT IS SAFE FOR A SIMPLE
003200*   RANGE COMPARE (RULE 11 ONLY NEEDS "IS IT INSIDE THE WINDOW",
003210*   NOT A SUBTRACTION), THE DAY-SERIAL MACHINERY BELOW ONLY
003220*   COMES IN WHEN TWO DATES HAVE TO BE SUBTRACTED FOR A DURATION.
003230***************************************************************
003240 410-ACCUM-SESSION.                                               CR1288
003250     IF SESS-ENTRY-DATE < WS-PARM-PERIOD-START
003260        OR SESS-ENTRY-DATE > WS-PARM-PERIOD-END
003270         GO TO 410-SKIP.
003280     PERFORM 900-FIND-LOT THRU 900-EXIT.
003290*    A CHARGED SESSION WITH NO MATCHING LOT ROW SHOULD NOT
003300*    HAPPEN (EVERY SESSION CARRIES A PARKING-ID THAT CAME FROM
003310*    THE LOT MASTER TO BEGIN WITH) BUT IS SKIPPED RATHER THAN
003320*    ABENDED - A DROPPED LOT MASTER RECORD SHOULD NOT STOP THE
003330*    WHOLE NIGHTLY REPORT.
003340     IF NOT LOT-FOUND
003350         GO TO 410-SKIP.
003360*
003370     ADD SESS-TOTAL-COST TO PKL-TOTAL-REVENUE (PKL-NDX).
003380     ADD 1               TO PKL-TOTAL-SESSIONS (PKL-NDX).
003390*
003400*    ENTRY TIMESTAMP SPLIT - ALWAYS PRESENT SINCE A SESSION
003410*    CANNOT BE CHARGED (BY PKCHG1000) WITHOUT AN ENTRY TIME.
003420     MOVE SESS-ENTRY-YYYY TO DC-YYYY.
003430     MOVE SESS-ENTRY-MM   TO DC-MM.
003440     MOVE SESS-ENTRY-DD   TO DC-DD.
003450     PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT.
003460     MOVE DC-DAYNO TO WS-ENTRY-DAYNO.
003470     DIVIDE SESS-ENTRY-TIME BY 100
003480         GIVING WS-ENTRY-HH REMAINDER WS-ENTRY-MM.
003490     COMPUTE WS-ENTRY-MIN-OF-DAY =
003500         (WS-ENTRY-HH * 60) + WS-ENTRY-MM.
003510*
003520*    EXIT TIMESTAMP IS ONLY THERE FOR A SESSION PKCHG1000
003530*    ACTUALLY CLOSED OUT (NOT A SKIPPED PK001/PK002 ROW, WHICH
003540*    NEVER REACHES THE CHARGED-SESSION FILE AT ALL) - DURATION
003550*    IS ONLY ACCUMULATED WHEN BOTH ENDS OF THE SESSION ARE KNOWN.
003560     IF SESS-EXIT-DATE NOT = ZERO
003570         DIVIDE SESS-EXIT-DATE BY 10000
003580             GIVING DC-YYYY REMAINDER WS-SUB1
003590         DIVIDE WS-SUB1 BY 100
003600             GIVING DC-MM REMAINDER DC-DD
003610         PERFORM 950-CALC-DAY-NUMBER THRU 950-EXIT
003620         MOVE DC-DAYNO TO WS-EXIT-DAYNO
003630         DIVIDE SESS-EXIT-TIME BY 100
003640             GIVING WS-HH REMAINDER WS-MM
003650         COMPUTE WS-EXIT-MIN-OF-DAY = (WS-HH * 60) + WS-MM
003660         COMPUTE WS-SESS-DURATION-MIN =
003670             ((WS-EXIT-DAYNO - WS-ENTRY-DAYNO) * 1440)
003680             + (WS-EXIT-MIN-OF-DAY - WS-ENTRY-MIN-OF-DAY)
003690         IF WS-SESS-DURATION-MIN > ZERO
003700             ADD WS-SESS-DURATION-MIN
003710                 TO PKL-TOTAL-DURATION (PKL-NDX).
003720*
003730*    RULE 14 - PEAK HOURS ARE 08:00 THRU 17:59 BY ENTRY TIME.
003740*    THE SPLIT IS KEYED ON WHEN THE PARKER ENTERED, NOT WHEN
003750*    THEY EXITED OR HOW LONG THEY STAYED - A SESSION THAT ENTERS
003760*    AT 17:55 AND RUNS INTO THE EVENING STILL COUNTS AS PEAK.
003770     IF WS-ENTRY-HH >= 8 AND WS-ENTRY-HH < 18
003780         ADD SESS-TOTAL-COST TO PKL-PEAK-REVENUE (PKL-NDX)
003790     ELSE
003800         ADD SESS-TOTAL-COST TO PKL-OFFPEAK-REVENUE (PKL-NDX).
003810 410-SKIP.
003820     PERFORM READ-SESSION THRU READ-SESSION-EXIT.
003830 410-EXIT.
003840     EXIT.
003850*
003860***************************************************************
003870*   420-ACCUM-RESERVATION - RULE 12.  COUNTS EVERY RESERVATION
003880*   STARTING IN THE REPORTING PERIOD AGAINST ITS OWNING LOT -
003890*   WHETHER OR NOT THE RESERVATION WAS EVER ACTUALLY USED FOR A
003900*   CHARGED SESSION.  THIS IS A DEMAND COUNT, NOT A REVENUE
003910*   COUNT, SO IT DOES NOT TOUCH PKL-TOTAL-REVENUE AT ALL.
003920***************************************************************
003930 420-ACCUM-RESERVATION.
003940     IF RES-START-DATE < WS-PARM-PERIOD-START
003950        OR RES-START-DATE > WS-PARM-PERIOD-END
003960         GO TO 420-SKIP.
003970     MOVE RES-PARKING-ID TO RES-PARKING-ID-WORK.
003980     PERFORM 900-FIND-LOT-BY-RES THRU 900-RES-EXIT.
003990     IF LOT-FOUND
004000         ADD 1 TO PKL-TOTAL-RES (PKL-NDX).
004010 420-SKIP.
004020     PERFORM READ-RESVA THRU READ-RESVA-EXIT.
004030 420-EXIT.
004040     EXIT.
004050*
004060***************************************************************
004070*   430-WRITE-FINANCIAL-REPORT - ONE OUTPUT LINE PER TABLE ROW,
004080*   DRIVEN BY THE VARYING PERFORM IN A010-MAIN-LINE.  EVERY LOT
004090*   LOADED AT STARTUP GETS A LINE HERE REGARDLESS OF WHETHER IT
004100*   HAD ANY ACTIVITY IN THE PERIOD - A LOT WITH ZERO SESSIONS
004110*   STILL PRINTS, WITH ZERO REVENUE AND A ZERO AVERAGE DURATION.
004120***************************************************************
004130 430-WRITE-FINANCIAL-REPORT.                                      CR1899
004140     MOVE SPACES              TO OUT-FIN-REC.
004150     MOVE PKL-PARKING-ID (WS-SUB1) TO FREP-PARKING-ID.
004160     MOVE PKL-COMPANY-ID (WS-SUB1) TO FREP-COMPANY-ID.
004170     MOVE WS-PARM-PERIOD-START     TO FREP-PERIOD-START.
004180     MOVE WS-PARM-PERIOD-END       TO FREP-PERIOD-END.
004190     MOVE PKL-TOTAL-REVENUE (WS-SUB1)  TO FREP-TOTAL-REVENUE.
004200     MOVE PKL-TOTAL-SESSIONS (WS-SUB1) TO FREP-TOTAL-SESSIONS.
004210     MOVE PKL-TOTAL-RES (WS-SUB1)    TO FREP-TOTAL-RESERVATIONS.
004220     IF PKL-TOTAL-SESSIONS (WS-SUB1) > ZERO
004230*        RULE 14 - INTEGER (TRUNCATING) DIVISION, MATCHING THE
004240*        BILLING SYSTEM'S OWN AVERAGE-DURATION ROUNDING SO THE
004250*        TWO REPORTS NEVER DISAGREE ON THE SAME PERIOD - CR1899.
004260         DIVIDE PKL-TOTAL-DURATION (WS-SUB1)
004270             BY PKL-TOTAL-SESSIONS (WS-SUB1)
004280             GIVING FREP-AVG-SESSION-DURATION
004290     ELSE
004300         MOVE ZERO TO FREP-AVG-SESSION-DURATION.
004310     MOVE PKL-PEAK-REVENUE (WS-SUB1)    TO FREP-PEAK-HOUR-REVENUE.
004320     MOVE PKL-OFFPEAK-REVENUE (WS-SUB1) TO FREP-OFF-PEAK-REVENUE.
004330     WRITE OUT-FIN-REC FROM PKFIN-REC.
004340 430-EXIT.
004350     EXIT.
004360*
004370***************************************************************
004380*   900-FIND-LOT / 900-FIND-LOT-BY-RES - IDENTICAL SEQUENTIAL
004390*   SCANS OF PKL-TABLE, ONE KEYED OFF THE SESSION RECORD'S
004400*   PARKING-ID AND ONE OFF THE RESERVATION'S (VIA THE WORK
004410*   FIELD MOVED IN 420) - KEPT AS TWO PARAGRAPHS RATHER THAN ONE
004420*   PARAMETERIZED SCAN SINCE THIS SHOP DOES NOT PASS WORKING-
004430*   STORAGE FIELDS AS SCAN ARGUMENTS BETWEEN PARAGRAPHS.
004440***************************************************************
004450 900-FIND-LOT.
004460     MOVE 'N' TO LOT-FOUND-SW.
004470     MOVE 1 TO WS-SUB2.
004480 900-SCAN-LOOP.
004490     IF WS-SUB2 > PKL-COUNT OR LOT-FOUND
004500         GO TO 900-EXIT.
004510     IF PKL-PARKING-ID (WS-SUB2) = SESS-PARKING-ID
004520         MOVE 'Y' TO LOT-FOUND-SW
004530         SET PKL-NDX TO WS-SUB2.
004540     ADD 1 TO WS-SUB2.
004550     GO TO 900-SCAN-LOOP.
004560 900-EXIT.
004570     EXIT.
004580*
004590 900-FIND-LOT-BY-RES.
004600     MOVE 'N' TO LOT-FOUND-SW.
004610     MOVE 1 TO WS-SUB2.
004620 900-RES-SCAN-LOOP.
004630     IF WS-SUB2 > PKL-COUNT OR LOT-FOUND
004640         GO TO 900-RES-EXIT.
004650     IF PKL-PARKING-ID (WS-SUB2) = RES-PARKING-ID-WORK
004660         MOVE 'Y' TO LOT-FOUND-SW
004670         SET PKL-NDX TO WS-SUB2.
004680     ADD 1 TO WS-SUB2.
004690     GO TO 900-RES-SCAN-LOOP.
004700 900-RES-EXIT.
004710     EXIT.
004720*
004730***************************************************************
004740*   950-CALC-DAY-NUMBER - SAME GREGORIAN DAY-SERIAL ROUTINE AS
004750*   PKCHG1000 PARA 900 - DUPLICATED HERE, THIS SHOP DOES NOT
004760*   CALL SUBPROGRAMS FOR ARITHMETIC UTILITIES.
004770***************************************************************
004780 950-CALC-DAY-NUMBER.
004790     DIVIDE DC-YYYY BY 4   GIVING WS-DIV4   REMAINDER WS-REM4.
004800     DIVIDE DC-YYYY BY 100 GIVING WS-DIV100 REMAINDER WS-REM100.
004810     DIVIDE DC-YYYY BY 400 GIVING WS-DIV400 REMAINDER WS-REM400.
004820     IF (WS-REM4 = 0 AND WS-REM100 NOT = 0) OR WS-REM400 = 0
004830         MOVE 'Y' TO WS-LEAP-SW
004840     ELSE
004850         MOVE 'N' TO WS-LEAP-SW.
004860     COMPUTE DC-DAYNO = (DC-YYYY * 365) + WS-DIV4 - WS-DIV100
004870         + WS-DIV400 + PK-CUM-DAYS-ENTRY (DC-MM) + DC-DD.
004880     IF WS-IS-LEAP-YEAR AND DC-MM > 2
004890         ADD 1 TO DC-DAYNO.
004900 950-EXIT.
004910     EXIT.
004920*
004930***************************************************************
004940*   END-RTN - ONE CONTROL TOTAL (LOTS REPORTED SHOULD ALWAYS
004950*   EQUAL THE LOT MASTER'S RECORD COUNT SINCE EVERY LOADED LOT
004960*   GETS A REPORT LINE) FOLLOWED BY CLOSING ALL FOUR FILES.
004970***************************************************************
004980 END-RTN.
004990     DISPLAY "PKFIN4000 - LOTS REPORTED = " PKL-COUNT UPON CRT.
005000     CLOSE PARKING-LOT-FILE
005010           CHARGED-SESSION-FILE
005020           RESVA-FILE
005030           FINANCIAL-RPT-FILE.
005040     STOP RUN.






