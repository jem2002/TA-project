000100***************************************************************
000110*                                                             *
000120*   PARKING SESSION CHARGE CALCULATION BATCH                  *
000130*                                                             *
000140***************************************************************
000150*
000160 IDENTIFICATION DIVISION.
000170*================================
000180*
000190 PROGRAM-ID.        PKCHG1000.
000200**
000210 AUTHOR.            E J PARDEE.
000220**
000230 INSTALLATION.      CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000240**
000250 DATE-WRITTEN.      03/14/87.
000260**
000270 DATE-COMPILED.
000280**
000290 SECURITY.          COMPANY CONFIDENTIAL.  AUTHORIZED DATA
000300                     PROCESSING PERSONNEL ONLY.
000310**
000320*    Remarks.          Nightly charge calculation for every
000330*                      completed parking session - grace period,
000340*                      tariff lookup, best-rate cost, plan
000350*                      discount, reservation overtime surcharge,
000360*                      payment posting.
000370**
000380*    Version.          See PROG-NAME in WS.
000390**
000400*    Called Modules.
000410*                      None.
000420**
000430*    Files used :
000440*                      PKTRFFL. Tariff (rate card) master.
000450*                      PKPLNFL. Special plan master.
000460*                      PKUPLFL. User plan (subscription) master.
000470*                      PKRESFL. Reservation master.
000480*                      PKSESIN. Parking session, input.
000490*                      PKSESOU. Parking session, charged output.
000500**
000510*    Error messages used.
000520*                      PK001 - exit time before entry time.
000530*                      PK002 - no active tariff for parking and
000540*                              vehicle type - session skipped.
000550**
000560* Changes:
000570* 03/14/87 ejp - 1.0.00 Created.
000580* 11/02/89 ejp - 1.1.00 Added weekly and monthly rate tiers to
000590*                       130-COMPUTE-BASE-COST - CR0341.
000600* 06/19/91 rdk - 1.2.00 Added reservation overtime surcharge,
000610*                       para 150 - CR0778 - 1.5 multiplier is
000620*                       now a WS constant, not hard PERFORMed.
000630* 04/02/94 rdk - 1.3.00 Plan discount now looked up by user +
000640*                       vehicle + parking, not user alone -
000650*                       CR1091, multi-tenant conversion.
000660* 09/17/98 mtc - 1.4.00 Y2K - UPLAN/SESS dates carried 4-digit
000670*                       year on the master files already, this
000680*                       program's own date-serial routine (para
000690*                       900) never truncated the century - no
000700*                       change needed here, logged per SY-STD-04
000710*                       audit request.
000720* 02/08/01 mtc - 1.4.01 Minimum billable time now read from the
000730*                       tariff record (was a fixed 60) - CR1450.
000740* 07/23/03 klt - 1.4.02 Grace period sessions now bypass the
000750*                       tariff lookup entirely instead of
000760*                       pricing at zero minutes - CR1622.
000770* 02/11/08 rdk - 1.4.03 QA found two bugs in the reservation-
000780*                       overtime path: (1) 150's estimated-
000790*                       duration branch was nesting a COMPUTE to
000800*                       split total minutes into days/minutes,
000810*                       which never truncates mid-expression on
000820*                       this compiler and always came back with
000830*                       zero minutes-of-day - replaced with a
000840*                       real DIVIDE GIVING REMAINDER; (2) 140 was
000850*                       matching a user's plan discount without
000860*                       checking that the plan's own parking lot
000870*                       matched the session's lot, so a plan
000880*                       bought at one lot could discount a
000890*                       session at another - CR2201.
000900**
000910***************************************************************
000920*
000930 ENVIRONMENT DIVISION.
000940*================================
000950*
000960 CONFIGURATION SECTION.
000970 SPECIAL-NAMES.
000980     CONSOLE IS CRT
000990     CLASS PARKING-ALPHA IS "A" THRU "Z"
001000     SWITCH-0 IS PK-TEST-SWITCH ON STATUS IS PK-TEST-MODE.
001010*
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040*
001050     SELECT TARIFA-FILE      ASSIGN TO PKTRFFL
001060            ORGANIZATION IS LINE SEQUENTIAL.
001070*
001080     SELECT PLAN-FILE        ASSIGN TO PKPLNFL
001090            ORGANIZATION IS LINE SEQUENTIAL.
001100*
001110     SELECT USER-PLAN-FILE   ASSIGN TO PKUPLFL
001120            ORGANIZATION IS LINE SEQUENTIAL.
001130*
001140     SELECT RESVA-FILE       ASSIGN TO PKRESFL
001150            ORGANIZATION IS LINE SEQUENTIAL.
001160*
001170     SELECT PARKING-SESSION-FILE ASSIGN TO PKSESIN
001180            ORGANIZATION IS LINE SEQUENTIAL.
001190*
001200     SELECT CHARGED-SESSION-FILE ASSIGN TO PKSESOU
001210            ORGANIZATION IS LINE SEQUENTIAL.
001220*
001230 DATA DIVISION.
001240*================================
001250*
001260 FILE SECTION.
001270*
001280 FD  TARIFA-FILE
001290     LABEL RECORDS ARE STANDARD.
001300 COPY "pktrf.dd.cbl".
001310*
001320 FD  PLAN-FILE
001330     LABEL RECORDS ARE STANDARD.
001340 COPY "pkpln.dd.cbl".
001350*
001360 FD  USER-PLAN-FILE
001370     LABEL RECORDS ARE STANDARD.
001380 COPY "pkupl.dd.cbl".
001390*
001400 FD  RESVA-FILE
001410     LABEL RECORDS ARE STANDARD.
001420 COPY "pkres.dd.cbl".
001430*
001440 FD  PARKING-SESSION-FILE
001450     LABEL RECORDS ARE STANDARD.
001460 01  IN-SESS-REC                 PIC X(150).
001470*
001480 FD  CHARGED-SESSION-FILE
001490     LABEL RECORDS ARE STANDARD.
001500 01  OUT-SESS-REC                PIC X(150).
001510*
001520 WORKING-STORAGE SECTION.
001530*-----------------------
001540*
001550 77  PROG-NAME                   PIC X(17)
001560                                  VALUE "PKCHG1000 1.4.03 ".
001570*
001580*    -----------------------------------------------------------
001590*    THE ACTIVE SESSION RECORD - MOVED IN FROM IN-SESS-REC AND
001600*    MOVED BACK OUT TO OUT-SESS-REC ONCE COST/PAYMENT FIELDS ARE
001610*    POSTED.  SAME LAYOUT ON BOTH SIDES - SEE PKSES.DD.
001620*    -----------------------------------------------------------
001630 COPY "pkses.dd.cbl".
001640*
001650*    -----------------------------------------------------------
001660*    REFERENCE TABLES - LOADED WHOLESALE ONCE PER RUN AND
001670*    SCANNED IN THE LOOKUP PARAGRAPHS BELOW (SEE FILES SECTION
001680*    OF THE SPEC - NO ISAM/KSDS AVAILABLE ON THIS PLATFORM).
001690*    -----------------------------------------------------------
001700 01  PKT-TABLE-AREA.
001710     05  PKT-COUNT                PIC S9(4) COMP VALUE ZERO.
001720     05  PKT-TABLE OCCURS 500 TIMES
001730                   INDEXED BY PKT-NDX.
001740 COPY "pktrf.dd.cbl" REPLACING ==01  TARIFA-REC==
001750                           BY ==10  PKT-ENTRY==.
001760*
001770 01  PKP-TABLE-AREA.
001780     05  PKP-COUNT                PIC S9(4) COMP VALUE ZERO.
001790     05  PKP-TABLE OCCURS 500 TIMES
001800                   INDEXED BY PKP-NDX.
001810 COPY "pkpln.dd.cbl" REPLACING ==01  PLAN-REC==
001820                           BY ==10  PKP-ENTRY==.
001830*
001840 01  PKU-TABLE-AREA.
001850     05  PKU-COUNT                PIC S9(4) COMP VALUE ZERO.
001860     05  PKU-TABLE OCCURS 2000 TIMES
001870                   INDEXED BY PKU-NDX.
001880 COPY "pkupl.dd.cbl" REPLACING ==01  UPLAN-REC==
001890                           BY ==10  PKU-ENTRY==.
001900*
001910 01  PKR-TABLE-AREA.
001920     05  PKR-COUNT                PIC S9(4) COMP VALUE ZERO.
001930     05  PKR-TABLE OCCURS 2000 TIMES
001940                   INDEXED BY PKR-NDX.
001950 COPY "pkres.dd.cbl" REPLACING ==01  RESVA-REC==
001960                           BY ==10  PKR-ENTRY==.
001970*
001980*    -----------------------------------------------------------
001990*    CONSTANTS.
002000*
002010*    THESE ARE ALL PULLED OUT TO 77-LEVELS RATHER THAN LITERALS
002020*    BURIED IN THE COMPUTE STATEMENTS BELOW SO A RATE-POLICY
002030*    CHANGE (E.G. A LONGER GRACE PERIOD, OR A DIFFERENT OVERTIME
002040*    MULTIPLIER) IS A ONE-LINE RECOMPILE INSTEAD OF A PARAGRAPH-
002050*    BY-PARAGRAPH HUNT - RDK CARRIED THIS HABIT OVER FROM PARA
002060*    150 WHEN THE OVERTIME SURCHARGE WAS ADDED - CR0778.
002070*    -----------------------------------------------------------
002080 77  GRACE-PERIOD-MINUTES         PIC 9(3)     COMP
002090                                  VALUE 30.
002100*    A SESSION UNDER THIS MANY MINUTES IS FREE, NO TARIFF LOOKUP
002110*    NEEDED - RULE 1.
002120 77  DEFAULT-MIN-TIME-MINUTES     PIC 9(5)     COMP
002130                                  VALUE 60.
002140*    FALLBACK MINIMUM-BILLABLE-TIME WHEN THE MATCHED TARIFA ROW
002150*    CARRIES ZERO IN TARIFA-MIN-TIME-MINUTES - CR1450.
002160 77  OVERTIME-MULTIPLIER          PIC 9V9      COMP-3
002170                                  VALUE 1.5.
002180*    RESERVATION-OVERTIME SURCHARGE FACTOR - RULE 6.
002190 77  MINUTES-PER-DAY              PIC 9(5)     COMP
002200                                  VALUE 1440.
002210 77  MINUTES-PER-WEEK             PIC 9(5)     COMP
002220                                  VALUE 10080.
002230 77  MINUTES-PER-MONTH            PIC 9(5)     COMP
002240                                  VALUE 43200.
002250*    TIER BOUNDARIES FOR 130-COMPUTE-BASE-COST'S DAY/WEEK/MONTH
002260*    RATE COMPARISON - RULE 3.
002270*
002280*    -----------------------------------------------------------
002290*    SWITCHES AND COUNTERS.
002300*    -----------------------------------------------------------
002310 01  WS-SWITCHES.
002320     05  SESS-EOF-SW              PIC X        VALUE 'N'.
002330         88  SESS-EOF             VALUE 'Y'.
002340     05  PKT-FOUND-SW             PIC X        VALUE 'N'.
002350*        SET BY 120-FIND-APPLICABLE-TARIFA - RULE 8.
002360         88  PKT-FOUND            VALUE 'Y'.
002370     05  PKU-FOUND-SW             PIC X        VALUE 'N'.
002380*        SET BY 110-FIND-ACTIVE-UPLAN - RULE 5.
002390         88  PKU-FOUND            VALUE 'Y'.
002400     05  PKR-FOUND-SW             PIC X        VALUE 'N'.
002410*        RE-USED BY BOTH 140 (PLAN-DISCOUNT SCAN) AND 150
002420*        (RESERVATION SCAN) - EACH PARAGRAPH RESETS IT TO 'N'
002430*        BEFORE ITS OWN SCAN, SO THE SHARED SWITCH NEVER LEAKS
002440*        A HIT FROM ONE LOOKUP INTO THE OTHER.
002450         88  PKR-FOUND            VALUE 'Y'.
002460     05  FILLER                   PIC X(10).
002470*
002480 01  WS-COUNTERS.
002490     05  WS-READ-COUNT            PIC 9(7)     COMP VALUE ZERO.
002500     05  WS-CHARGED-COUNT         PIC 9(7)     COMP VALUE ZERO.
002510     05  WS-FREE-COUNT            PIC 9(7)     COMP VALUE ZERO.
002520     05  WS-SKIPPED-COUNT         PIC 9(7)     COMP VALUE ZERO.
002530*        BUMPED BY BOTH THE PK001 (EXIT-BEFORE-ENTRY) AND PK002
002540*        (NO ACTIVE TARIFF) EXCEPTION PATHS IN 100-CHARGE-SESSION
002550*        - ONE COMBINED COUNT, THE CONSOLE DISPLAY LINES ABOVE
002560*        ALREADY TELL THE TWO CASES APART.
002570     05  WS-SUB1                  PIC S9(4)    COMP VALUE ZERO.
002580*        GENERAL-PURPOSE TABLE SUBSCRIPT, REUSED ACROSS EVERY
002590*        SCAN PARAGRAPH IN THIS PROGRAM (110, 120, 140, 150) AND
002600*        AS A SCRATCH DIVIDE-REMAINDER FIELD IN 100 AND 150 -
002610*        NONE OF THE SCANS NEST, SO ONE SUBSCRIPT SUFFICES.
002620     05  FILLER                   PIC X(10).
002630*
002640*    -----------------------------------------------------------
002650*    CHARGE CALCULATION WORK AREA - ONE SESSION'S WORTH OF
002660*    INTERMEDIATE FIGURES, CLEARED/RECOMPUTED FRESH EVERY TIME
002670*    100-CHARGE-SESSION RUNS.  NOTHING HERE CARRIES OVER FROM
002680*    ONE SESSION TO THE NEXT EXCEPT WHERE A MOVE ZERO IS SHOWN
002690*    EXPLICITLY BELOW IN THE PROCEDURE DIVISION.
002700*    -----------------------------------------------------------
002710 01  WS-CALC-AREA.
002720     05  WS-DURATION-MIN          PIC S9(9)    COMP.
002730*        EXIT MINUS ENTRY, IN MINUTES - RULE 1/2 BASIS FIGURE.
002740     05  WS-BILLABLE-MIN          PIC S9(9)    COMP.
002750*        GREATER OF WS-DURATION-MIN AND THE MINIMUM BILLABLE
002760*        TIME - RULE 2.
002770     05  WS-REMAINDER-MIN         PIC S9(9)    COMP.
002780*        MINUTES LEFT OVER AFTER DIVIDING BILLABLE TIME INTO
002790*        WHOLE DAY/WEEK/MONTH UNITS - RULE 3 TIER MATH.
002800     05  WS-UNIT-COUNT            PIC S9(9)    COMP.
002810*        WHOLE DAY/WEEK/MONTH UNITS FROM THE SAME DIVIDE.
002820     05  WS-BASE-COST             PIC S9(8)V99 COMP-3.
002830     05  WS-TIER-COST             PIC S9(8)V99 COMP-3.
002840*        CANDIDATE COST UNDER ONE TIER (DAY, WEEK OR MONTH) -
002850*        ONLY REPLACES WS-BASE-COST IF IT IS CHEAPER.
002860     05  WS-REMAINDER-COST        PIC S9(8)V99 COMP-3.
002870     05  WS-DISCOUNT-AMT          PIC S9(8)V99 COMP-3
002880                                  VALUE ZERO.
002890*        RULE 4 PLAN DISCOUNT, RESET TO ZERO EVERY SESSION IN
002900*        100-CHARGE-SESSION BEFORE 140 EVEN RUNS.
002910     05  WS-EXTRA-CHARGES         PIC S9(8)V99 COMP-3
002920                                  VALUE ZERO.
002930*        RULE 6 RESERVATION-OVERTIME SURCHARGE, SAME RESET
002940*        DISCIPLINE AS WS-DISCOUNT-AMT ABOVE.
002950     05  WS-TOTAL-COST            PIC S9(8)V99 COMP-3.
002960     05  WS-OVERTIME-MIN          PIC S9(9)    COMP.
002970     05  WS-MIN-TIME-USED         PIC 9(5)     COMP.
002980     05  WS-EFFECTIVE-END-DATE    PIC 9(8).
002990     05  WS-EFFECTIVE-END-TIME    PIC 9(4).
003000*        THE TWO ABOVE HOLD THE RESERVATION'S COMPUTED EFFECTIVE
003010*        END WHEN IT COMES FROM RES-END-DATE/RES-END-TIME
003020*        DIRECTLY (150'S FIRST BRANCH) - THE ESTIMATED-DURATION
003030*        AND 24-HOUR-DEFAULT BRANCHES BYPASS THESE TWO AND BUILD
003040*        THE DAY-SERIAL/MINUTE-OF-DAY PAIR DIRECTLY INSTEAD.
003050     05  WS-RATE-HOUR             PIC S9(8)V99 COMP-3.
003060*        THE MATCHED TARIFA'S HOURLY RATE, COPIED OUT OF THE
003070*        TABLE ONCE PER SESSION SO 130/150 DO NOT HAVE TO KEEP
003080*        RE-INDEXING PKT-TABLE (PKT-NDX).
003090     05  FILLER                   PIC X(10).
003100*
003110*    ENTRY/EXIT EXPRESSED AS A DAY-SERIAL NUMBER PLUS MINUTES OF
003120*    DAY SO THE TWO TIMESTAMPS CAN BE SUBTRACTED - SEE PARA 900.
003130*    ---------------------------------------------------------
003140 01  WS-DATE-CONV.
003150     05  DC-DATE-PIECES.
003160         10  DC-YYYY              PIC 9(4).
003170         10  DC-MM                PIC 9(2).
003180         10  DC-DD                PIC 9(2).
003190     05  DC-DATE-COMBINED REDEFINES DC-DATE-PIECES
003200                                 PIC 9(8).
003210     05  DC-DAYNO                 PIC 9(9)     COMP.
003220*
003230 01  WS-DATE-WORK.
003240     05  WS-DIV4                  PIC 9(4)     COMP.
003250     05  WS-REM4                  PIC 9(4)     COMP.
003260     05  WS-DIV100                PIC 9(4)     COMP.
003270     05  WS-REM100                PIC 9(4)     COMP.
003280     05  WS-DIV400                PIC 9(4)     COMP.
003290     05  WS-REM400                PIC 9(4)     COMP.
003300     05  WS-LEAP-SW               PIC X        VALUE 'N'.
003310         88  WS-IS-LEAP-YEAR      VALUE 'Y'.
003320     05  WS-ENTRY-DAYNO           PIC 9(9)     COMP.
003330     05  WS-EXIT-DAYNO            PIC 9(9)     COMP.
003340     05  WS-EFF-END-DAYNO         PIC 9(9)     COMP.
003350     05  WS-ENTRY-MIN-OF-DAY      PIC 9(5)     COMP.
003360     05  WS-EXIT-MIN-OF-DAY       PIC 9(5)     COMP.
003370     05  WS-EFF-END-MIN-OF-DAY    PIC 9(5)     COMP.
003380     05  WS-HH                    PIC 9(2)     COMP.
003390     05  WS-MM                    PIC 9(2)     COMP.
003400*
003410*    RESERVATION EFFECTIVE-END BUILT FROM START-TIME PLUS AN
003420*    ESTIMATED-DURATION MINUTE COUNT THAT CAN CARRY PAST MIDNIGHT -
003430*    THIS PAIR HOLDS THE UNSPLIT TOTAL AND THE WHOLE-DAY QUOTIENT
003440*    SO 150-CHECK-RESERVATION-OVERTIME CAN DIVIDE THEM OUT WITH A
003450*    REAL DIVIDE/REMAINDER INSTEAD OF A NESTED COMPUTE - CR2201.
003460     05  WS-EFF-END-TOTAL-MIN     PIC 9(7)     COMP.
003470     05  WS-EFF-END-DAYS          PIC 9(5)     COMP.
003480*
003490     05  FILLER                   PIC X(06).
003500*
003510 01  PK-CUM-DAYS-TABLE.
003520     05  FILLER PIC 9(3) VALUE 000.
003530     05  FILLER PIC 9(3) VALUE 031.
003540     05  FILLER PIC 9(3) VALUE 059.
003550     05  FILLER PIC 9(3) VALUE 090.
003560     05  FILLER PIC 9(3) VALUE 120.
003570     05  FILLER PIC 9(3) VALUE 151.
003580     05  FILLER PIC 9(3) VALUE 181.
003590     05  FILLER PIC 9(3) VALUE 212.
003600     05  FILLER PIC 9(3) VALUE 243.
003610     05  FILLER PIC 9(3) VALUE 273.
003620     05  FILLER PIC 9(3) VALUE 304.
003630     05  FILLER PIC 9(3) VALUE 334.
003640 01  PK-CUM-DAYS REDEFINES PK-CUM-DAYS-TABLE.
003650     05  PK-CUM-DAYS-ENTRY OCCURS 12 TIMES PIC 9(3).
003660*
003670 PROCEDURE DIVISION.
003680*================================
003690*
003700***************************************************************
003710*   A010-MAIN-LINE - STRAIGHT-LINE DRIVER.  ALL FOUR REFERENCE
003720*   FILES ARE LOADED WHOLESALE BEFORE THE SESSION FILE IS EVEN
003730*   OPENED FOR READING SO 100-CHARGE-SESSION NEVER HAS TO OPEN A
003740*   SECOND FILE MID-SESSION - THIS PLATFORM HAS NO ISAM/KSDS, SO
003750*   TABLE-SCAN LOOKUPS ARE THE ONLY OPTION AND THEY NEED THE
003760*   WHOLE TABLE IN MEMORY UP FRONT.
003770***************************************************************
003780 A010-MAIN-LINE.
003790     DISPLAY "PKCHG1000 - PARKING CHARGE CALCULATION - START"
003800         UPON CRT.
003810     OPEN INPUT  TARIFA-FILE
003820                 PLAN-FILE
003830                 USER-PLAN-FILE
003840                 RESVA-FILE
003850                 PARKING-SESSION-FILE.
003860     OPEN OUTPUT CHARGED-SESSION-FILE.
003870     PERFORM LOAD-TARIFA-TABLE THRU LOAD-TARIFA-TABLE-EXIT.
003880     PERFORM LOAD-PLAN-TABLE THRU LOAD-PLAN-TABLE-EXIT.
003890     PERFORM LOAD-UPLAN-TABLE THRU LOAD-UPLAN-TABLE-EXIT.
003900     PERFORM LOAD-RESVA-TABLE THRU LOAD-RESVA-TABLE-EXIT.
003910     PERFORM READ-SESSION THRU READ-SESSION-EXIT.
003920     PERFORM 100-CHARGE-SESSION THRU 100-EXIT
003930             UNTIL SESS-EOF.
003940     PERFORM END-RTN.
003950*
003960***************************************************************
003970*   LOAD-TARIFA-TABLE THRU LOAD-RESVA-TABLE - FOUR IDENTICALLY
003980*   SHAPED READ-UNTIL-EOF LOOPS, ONE PER REFERENCE FILE.  EACH
003990*   TABLE IS SIZED FOR THE WORST-CASE OPERATION THIS SHOP RUNS
004000*   (SEE THE OCCURS CLAUSES IN WORKING-STORAGE) - AN OVERFLOW
004010*   HERE WOULD BE A SUBSCRIPT-OUT-OF-RANGE ABEND, NOT A GRACEFUL
004020*   TRUNCATION, SO OPERATIONS IS TOLD TO WATCH THE ADD-1-TO-COUNT
004030*   FIGURES IN THE END-RTN TOTALS IF A NEW LOT IS ONBOARDED.
004040***************************************************************
004050 LOAD-TARIFA-TABLE.
004060     READ TARIFA-FILE
004070         AT END GO TO LOAD-TARIFA-TABLE-EXIT.
004080     ADD 1 TO PKT-COUNT.
004090     MOVE TARIFA-REC TO PKT-ENTRY (PKT-COUNT).
004100     GO TO LOAD-TARIFA-TABLE.
004110 LOAD-TARIFA-TABLE-EXIT.
004120     EXIT.
004130*
004140 LOAD-PLAN-TABLE.
004150     READ PLAN-FILE
004160         AT END GO TO LOAD-PLAN-TABLE-EXIT.
004170     ADD 1 TO PKP-COUNT.
004180     MOVE PLAN-REC TO PKP-ENTRY (PKP-COUNT).
004190     GO TO LOAD-PLAN-TABLE.
004200 LOAD-PLAN-TABLE-EXIT.
004210     EXIT.
004220*
004230 LOAD-UPLAN-TABLE.
004240     READ USER-PLAN-FILE
004250         AT END GO TO LOAD-UPLAN-TABLE-EXIT.
004260     ADD 1 TO PKU-COUNT.
004270     MOVE UPLAN-REC TO PKU-ENTRY (PKU-COUNT).
004280     GO TO LOAD-UPLAN-TABLE.
004290 LOAD-UPLAN-TABLE-EXIT.
004300     EXIT.
004310*
004320 LOAD-RESVA-TABLE.
004330     READ RESVA-FILE
004340         AT END GO TO LOAD-RESVA-TABLE-EXIT.
004350     ADD 1 TO PKR-COUNT.
004360     MOVE RESVA-REC TO PKR-ENTRY (PKR-COUNT).
004370     GO TO LOAD-RESVA-TABLE.
004380 LOAD-RESVA-TABLE-EXIT.
004390     EXIT.
004400*
004410***************************************************************
004420*   READ-SESSION - THE MAIN SESSION-FILE READ, SHARED BY THE
004430*   STARTUP PRIME IN A010-MAIN-LINE AND EVERY EXIT BRANCH IN
004440*   100-CHARGE-SESSION.  WS-READ-COUNT ONLY COUNTS RECORDS
004450*   ACTUALLY READ, NOT THE FINAL AT-END CALL THAT SETS THE EOF
004460*   SWITCH.
004470***************************************************************
004480 READ-SESSION.
004490     READ PARKING-SESSION-FILE INTO PKSESS-REC
004500         AT END
004510             MOVE 'Y' TO SESS-EOF-SW
004520             GO TO READ-SESSION-EXIT.
004530     ADD 1 TO WS-READ-COUNT.
004540 READ-SESSION-EXIT.
004550     EXIT.
004560*
004570***************************************************************
004580*   100-CHARGE-SESSION - ONE COMPLETE SESSION, ENTRY TO PAYMENT
004590*   POSTING.  SEE SPEC BATCH FLOW SECTION 1 / BUSINESS RULES
004600*   1 THRU 8.  ALSO CARRIES THE EXIT-BEFORE-ENTRY HALF OF RULE
004610*   10 (PK001 BELOW) SINCE THE DURATION COMPUTE NEEDS THE SAME
004620*   ORDERING CHECK ANYWAY - THE REST OF RULE 10 (FUTURE-ENTRY-
004630*   TIME, USER/VEHICLE/PARKING EXISTENCE) BELONGS TO THE AD-HOC
004640*   ESTIMATE PATH, NOT THIS NIGHTLY BATCH - SEE DESIGN NOTES.
004650***************************************************************
004660 100-CHARGE-SESSION.
004670     IF SESS-EXIT-DATE = ZERO
004680*        SESSION STILL OPEN - NOT CHARGEABLE.
004690         PERFORM READ-SESSION THRU READ-SESSION-EXIT
004700         GO TO 100-EXIT.
004710*
004720*    SESS-ENTRY-DATE-R REDEFINES SUPPLIES THE PIECES DIRECTLY -
004730*    NO DIVIDE NEEDED ON THE ENTRY SIDE, ONLY ON THE EXIT SIDE
004740*    WHERE SESS-EXIT-DATE IS CARRIED AS ONE PACKED YYYYMMDD
004750*    FIGURE RATHER THAN A REDEFINED GROUP.
004760     MOVE SESS-ENTRY-YYYY TO DC-YYYY.
004770     MOVE SESS-ENTRY-MM   TO DC-MM.
004780     MOVE SESS-ENTRY-DD   TO DC-DD.
004790     PERFORM 900-CALC-DAY-NUMBER THRU 900-EXIT.
004800     MOVE DC-DAYNO TO WS-ENTRY-DAYNO.
004810     DIVIDE SESS-ENTRY-TIME BY 100
004820         GIVING WS-HH REMAINDER WS-MM.
004830     COMPUTE WS-ENTRY-MIN-OF-DAY = (WS-HH * 60) + WS-MM.
004840*
004850*    SAME CONVERSION FOR THE EXIT TIMESTAMP - EXIT-DATE HERE IS
004860*    STILL A FLAT PIC 9(8), SO IT IS SPLIT ON THE FLY WITH TWO
004870*    DIVIDES RATHER THAN A REDEFINES.
004880     DIVIDE SESS-EXIT-DATE BY 10000
004890         GIVING DC-YYYY REMAINDER WS-SUB1.
004900     DIVIDE WS-SUB1 BY 100
004910         GIVING DC-MM REMAINDER DC-DD.
004920     PERFORM 900-CALC-DAY-NUMBER THRU 900-EXIT.
004930     MOVE DC-DAYNO TO WS-EXIT-DAYNO.
004940     DIVIDE SESS-EXIT-TIME BY 100
004950         GIVING WS-HH REMAINDER WS-MM.
004960     COMPUTE WS-EXIT-MIN-OF-DAY = (WS-HH * 60) + WS-MM.
004970*
004980*    RULE 10 (EXIT-BEFORE-ENTRY CLAUSE) - THE ONLY PART OF
004990*    RULE 10 THIS NIGHTLY BATCH OWNS.  DAY-SERIAL COMPARE CATCHES
005000*    IT EVEN WHEN ENTRY AND EXIT FALL ON DIFFERENT MONTHS/YEARS,
005010*    WHICH A RAW YYYYMMDD SUBTRACT WOULD NOT.
005020     IF WS-EXIT-DAYNO < WS-ENTRY-DAYNO
005030         DISPLAY "PK001 - EXIT BEFORE ENTRY - SESSION SKIPPED "
005040             SESS-ID UPON CRT
005050         ADD 1 TO WS-SKIPPED-COUNT
005060         PERFORM READ-SESSION THRU READ-SESSION-EXIT
005070         GO TO 100-EXIT.
005080*
005090     COMPUTE WS-DURATION-MIN =
005100         ((WS-EXIT-DAYNO - WS-ENTRY-DAYNO) * 1440)
005110         + (WS-EXIT-MIN-OF-DAY - WS-ENTRY-MIN-OF-DAY).
005120*
005130     IF WS-DURATION-MIN <= GRACE-PERIOD-MINUTES                   CR1622
005140*        RULE 1 - GRACE PERIOD, FREE SESSION, NO FURTHER STEPS.
005150         MOVE ZERO TO SESS-TOTAL-COST
005160         ADD 1 TO WS-FREE-COUNT
005170         PERFORM 160-POST-PAYMENT THRU 160-EXIT
005180         PERFORM READ-SESSION THRU READ-SESSION-EXIT
005190         GO TO 100-EXIT.
005200*
005210*    PAST THE GRACE PERIOD - PLAN LOOKUP RUNS BEFORE THE TARIFF
005220*    LOOKUP BECAUSE THE PLAN DISCOUNT (140) NEEDS PKU-NDX SET,
005230*    NOT BECAUSE THE TARIFF SELECTION (120) DEPENDS ON IT.
005240     PERFORM 110-FIND-ACTIVE-UPLAN THRU 110-EXIT.
005250     PERFORM 120-FIND-APPLICABLE-TARIFA THRU 120-EXIT.
005260     IF NOT PKT-FOUND
005270         DISPLAY "PK002 - NO TARIFF FOR PARKING/VTYPE - SKIPPED "
005280             SESS-ID UPON CRT
005290         ADD 1 TO WS-SKIPPED-COUNT
005300         PERFORM READ-SESSION THRU READ-SESSION-EXIT
005310         GO TO 100-EXIT.
005320*
005330     PERFORM 130-COMPUTE-BASE-COST THRU 130-EXIT.
005340     MOVE ZERO TO WS-DISCOUNT-AMT.
005350     IF PKU-FOUND
005360         PERFORM 140-APPLY-PLAN-DISCOUNT THRU 140-EXIT.
005370*
005380     MOVE ZERO TO WS-EXTRA-CHARGES.
005390     IF SESS-RESERVATION-ID NOT = SPACES
005400         PERFORM 150-CHECK-RESERVATION-OVERTIME THRU 150-EXIT.
005410*
005420*    RULE 7 - FLOOR THE TOTAL AT ZERO SO A LARGE PLAN DISCOUNT
005430*    CAN NEVER PUSH A SESSION INTO A NEGATIVE (REFUND) COST.
005440     COMPUTE WS-TOTAL-COST =
005450         WS-BASE-COST - WS-DISCOUNT-AMT + WS-EXTRA-CHARGES.
005460     IF WS-TOTAL-COST < ZERO
005470         MOVE ZERO TO WS-TOTAL-COST.
005480     MOVE WS-TOTAL-COST TO SESS-TOTAL-COST.
005490     ADD 1 TO WS-CHARGED-COUNT.
005500     PERFORM 160-POST-PAYMENT THRU 160-EXIT.
005510     PERFORM READ-SESSION THRU READ-SESSION-EXIT.
005520 100-EXIT.
005530     EXIT.
005540*
005550***************************************************************
005560*   110-FIND-ACTIVE-UPLAN - RULE 5.  A USER-PLAN IS ACTIVE FOR
005570*   LOOKUP IF STATUS = ACTIVE AND ENTRY DATE FALLS WITHIN
005580*   START-DATE THRU END-DATE INCLUSIVE.
005590*
005600*   NOTE THIS PARAGRAPH KEYS ON (USER, VEHICLE) ONLY - THE
005610*   PARKING-LOT LEG OF THE (USER, VEHICLE, PARKING) KEY CALLED
005620*   FOR BY BATCH FLOW SECTION 1 STEP 3 IS ENFORCED DOWNSTREAM IN
005630*   140-APPLY-PLAN-DISCOUNT, WHICH JOINS THE MATCHED UPLAN'S
005640*   PLAN-ID BACK TO PKP-TABLE AND CHECKS PLAN-PARKING-ID THERE -
005650*   CR2201.  A USER CAN HOLD MORE THAN ONE ACTIVE SUBSCRIPTION
005660*   FOR THE SAME VEHICLE (ONE PER LOT), SO THE PARKING CHECK HAS
005670*   TO HAPPEN AFTER THE PLAN ROW IS KNOWN, NOT HERE.
005680***************************************************************
005690 110-FIND-ACTIVE-UPLAN.
005700     MOVE 'N' TO PKU-FOUND-SW.
005710     MOVE 1 TO WS-SUB1.
005720 110-SCAN-LOOP.
005730     IF WS-SUB1 > PKU-COUNT OR PKU-FOUND
005740         GO TO 110-EXIT.
005750     IF UPLAN-USER-ID (WS-SUB1)    = SESS-USER-ID
005760        AND UPLAN-VEHICLE-ID (WS-SUB1) = SESS-VEHICLE-ID
005770        AND UPLAN-STATUS-ACTIVE (WS-SUB1)
005780        AND SESS-ENTRY-DATE >= UPLAN-START-DATE (WS-SUB1)
005790        AND SESS-ENTRY-DATE <= UPLAN-END-DATE (WS-SUB1)
005800         MOVE 'Y' TO PKU-FOUND-SW
005810         SET PKU-NDX TO WS-SUB1.
005820     ADD 1 TO WS-SUB1.
005830     GO TO 110-SCAN-LOOP.
005840 110-EXIT.
005850     EXIT.
005860*
005870***************************************************************
005880*   120-FIND-APPLICABLE-TARIFA - RULE 8.  USE THE PINNED
005890*   TARIFF IF PRESENT, ELSE THE CHEAPEST ACTIVE TARIFF FOR THE
005900*   (PARKING, VEHICLE TYPE) PAIR.
005910*
005920*   TWO SEPARATE SCAN LOOPS RATHER THAN ONE FLAG-DRIVEN LOOP -
005930*   THE PINNED LOOKUP IS A DIRECT KEY MATCH AND STOPS ON FIRST
005940*   HIT, WHILE THE CHEAPEST LOOKUP HAS TO WALK THE WHOLE TABLE
005950*   COMPARING RATES, SO THEY DO NOT SHARE A LOOP BODY CLEANLY.
005960***************************************************************
005970 120-FIND-APPLICABLE-TARIFA.
005980     MOVE 'N' TO PKT-FOUND-SW.
005990     MOVE 1 TO WS-SUB1.
006000     IF SESS-TARIFA-ID NOT = SPACES
006010         GO TO 120-PINNED-LOOP.
006020     GO TO 120-CHEAPEST-LOOP.
006030*
006040*    PINNED PATH - THE SESSION ALREADY NAMES A TARIFA-ID (SET AT
006050*    ENTRY TIME BY THE ONLINE SIDE, OUT OF SCOPE HERE) SO NO
006060*    RATE COMPARISON IS NEEDED, JUST AN EXISTENCE CHECK.
006070 120-PINNED-LOOP.
006080     IF WS-SUB1 > PKT-COUNT OR PKT-FOUND
006090         GO TO 120-EXIT.
006100     IF TARIFA-ID (WS-SUB1) = SESS-TARIFA-ID
006110         MOVE 'Y' TO PKT-FOUND-SW
006120         SET PKT-NDX TO WS-SUB1.
006130     ADD 1 TO WS-SUB1.
006140     GO TO 120-PINNED-LOOP.
006150*
006160*    CHEAPEST-ACTIVE PATH - WALKS EVERY TARIFA ROW FOR THIS LOT/
006170*    VEHICLE-TYPE AND KEEPS THE LOWEST HOURLY RATE SEEN SO FAR;
006180*    "NOT PKT-FOUND" ON THE FIRST QUALIFYING ROW SEEDS PKT-NDX
006190*    SO THE RATE COMPARE ON SUBSEQUENT ROWS HAS SOMETHING TO
006200*    COMPARE AGAINST.
006210 120-CHEAPEST-LOOP.
006220     IF WS-SUB1 > PKT-COUNT
006230         GO TO 120-EXIT.
006240     IF TARIFA-PARKING-ID (WS-SUB1)      = SESS-PARKING-ID
006250        AND TARIFA-VEHICLE-TYPE-ID (WS-SUB1)
006260                                  = SESS-VEHICLE-TYPE-ID
006270        AND TARIFA-IS-ACTIVE (WS-SUB1)
006280         IF NOT PKT-FOUND
006290            OR TARIFA-RATE-PER-HOUR (WS-SUB1) <
006300               TARIFA-RATE-PER-HOUR (PKT-NDX)
006310             MOVE 'Y' TO PKT-FOUND-SW
006320             SET PKT-NDX TO WS-SUB1.
006330     ADD 1 TO WS-SUB1.
006340     GO TO 120-CHEAPEST-LOOP.
006350 120-EXIT.
006360     EXIT.
006370*
006380***************************************************************
006390*   130-COMPUTE-BASE-COST - RULE 2 AND RULE 3.  BILLABLE
006400*   MINUTES, THEN THE CHEAPEST OF HOURLY/DAILY/WEEKLY/MONTHLY.
006410*
006420*   RULE 2 SETS THE FLOOR - A SESSION NEVER BILLS FOR LESS THAN
006430*   THE TARIFA'S MINIMUM-TIME MINUTES (OR THE SHOP-WIDE DEFAULT
006440*   OF DEFAULT-MIN-TIME-MINUTES WHEN THE TARIFA DOES NOT CARRY
006450*   ITS OWN).  RULE 3 THEN PRICES THE BILLABLE MINUTES FOUR WAYS
006460*   - STRAIGHT HOURLY, AND (WHEN THE TARIFA OFFERS THEM) DAILY,
006470*   WEEKLY AND MONTHLY BLOCK RATES - AND KEEPS WHICHEVER COMES
006480*   OUT LOWEST.  A BLOCK RATE ONLY COMPETES WHEN THE SESSION RAN
006490*   LONG ENOUGH TO FILL AT LEAST ONE WHOLE BLOCK; THE LEFTOVER
006500*   MINUTES AFTER THE LAST WHOLE BLOCK ALWAYS PRICE AT THE
006510*   HOURLY RATE, NEVER AT A FRACTION OF THE BLOCK RATE.
006520***************************************************************
006530 130-COMPUTE-BASE-COST.                                           CR0341
006540     MOVE TARIFA-MIN-TIME-MINUTES (PKT-NDX) TO WS-MIN-TIME-USED.  CR1450
006550     IF WS-MIN-TIME-USED = ZERO
006560         MOVE DEFAULT-MIN-TIME-MINUTES TO WS-MIN-TIME-USED.
006570     IF WS-DURATION-MIN > WS-MIN-TIME-USED
006580         MOVE WS-DURATION-MIN TO WS-BILLABLE-MIN
006590     ELSE
006600         MOVE WS-MIN-TIME-USED TO WS-BILLABLE-MIN.
006610     MOVE TARIFA-RATE-PER-HOUR (PKT-NDX) TO WS-RATE-HOUR.
006620*
006630*    HOURLY BASELINE - EVERY SESSION GETS PRICED THIS WAY FIRST
006640*    SO THE BLOCK-RATE COMPARES BELOW HAVE SOMETHING TO BEAT.
006650     COMPUTE WS-BASE-COST ROUNDED =
006660         WS-RATE-HOUR * WS-BILLABLE-MIN / 60.
006670*
006680*    DAILY BLOCK RATE - ONLY IN PLAY IF THE TARIFA PRICES DAYS
006690*    AT ALL (RATE-PER-DAY > ZERO MEANS "NOT OFFERED") AND THE
006700*    SESSION RAN AT LEAST ONE FULL DAY.  WHOLE DAYS PRICE AT
006710*    THE DAY RATE, THE REMAINDER MINUTES AT THE HOURLY RATE.
006720     IF TARIFA-RATE-PER-DAY (PKT-NDX) > ZERO
006730        AND WS-BILLABLE-MIN >= MINUTES-PER-DAY
006740         DIVIDE WS-BILLABLE-MIN BY MINUTES-PER-DAY
006750             GIVING WS-UNIT-COUNT REMAINDER WS-REMAINDER-MIN
006760         COMPUTE WS-REMAINDER-COST ROUNDED =
006770             WS-RATE-HOUR * WS-REMAINDER-MIN / 60
006780         COMPUTE WS-TIER-COST =
006790             (TARIFA-RATE-PER-DAY (PKT-NDX) * WS-UNIT-COUNT)
006800             + WS-REMAINDER-COST
006810         IF WS-TIER-COST < WS-BASE-COST
006820             MOVE WS-TIER-COST TO WS-BASE-COST.
006830*
006840*    WEEKLY BLOCK RATE - SAME SHAPE AS THE DAILY COMPARE ABOVE,
006850*    RUN AGAINST WHATEVER WS-BASE-COST IS HOLDING NOW (WHICH MAY
006860*    ALREADY BE THE DAILY-TIER RESULT IF THAT WON).
006870     IF TARIFA-RATE-PER-WEEK (PKT-NDX) > ZERO
006880        AND WS-BILLABLE-MIN >= MINUTES-PER-WEEK
006890         DIVIDE WS-BILLABLE-MIN BY MINUTES-PER-WEEK
006900             GIVING WS-UNIT-COUNT REMAINDER WS-REMAINDER-MIN
006910         COMPUTE WS-REMAINDER-COST ROUNDED =
006920             WS-RATE-HOUR * WS-REMAINDER-MIN / 60
006930         COMPUTE WS-TIER-COST =
006940             (TARIFA-RATE-PER-WEEK (PKT-NDX) * WS-UNIT-COUNT)
006950             + WS-REMAINDER-COST
006960         IF WS-TIER-COST < WS-BASE-COST
006970             MOVE WS-TIER-COST TO WS-BASE-COST.
006980*
006990*    MONTHLY BLOCK RATE - LAST OF THE THREE TIER COMPARES; BY
007000*    THE TIME WE GET HERE WS-BASE-COST HOLDS THE CHEAPEST OF
007010*    HOURLY/DAILY/WEEKLY, AND THIS IS THE FINAL CHANCE FOR A
007020*    LONG-STAY SESSION TO UNDERCUT ALL THREE.
007030     IF TARIFA-RATE-PER-MONTH (PKT-NDX) > ZERO
007040        AND WS-BILLABLE-MIN >= MINUTES-PER-MONTH
007050         DIVIDE WS-BILLABLE-MIN BY MINUTES-PER-MONTH
007060             GIVING WS-UNIT-COUNT REMAINDER WS-REMAINDER-MIN
007070         COMPUTE WS-REMAINDER-COST ROUNDED =
007080             WS-RATE-HOUR * WS-REMAINDER-MIN / 60
007090         COMPUTE WS-TIER-COST =
007100             (TARIFA-RATE-PER-MONTH (PKT-NDX) * WS-UNIT-COUNT)
007110             + WS-REMAINDER-COST
007120         IF WS-TIER-COST < WS-BASE-COST
007130             MOVE WS-TIER-COST TO WS-BASE-COST.
007140 130-EXIT.
007150     EXIT.
007160*
007170***************************************************************
007180*   140-APPLY-PLAN-DISCOUNT - RULE 4.  THE PLAN ROW MATCHED MUST
007190*   ALSO BELONG TO THE SESSION'S OWN PARKING LOT - A USER-PLAN
007200*   BOUGHT AT ONE LOT DOES NOT DISCOUNT A SESSION AT ANOTHER, EVEN
007210*   IF THE VEHICLE/DATE-RANGE MATCH IN 110 - CR2201.
007220***************************************************************
007230 140-APPLY-PLAN-DISCOUNT.                                         CR1091
007240     MOVE 'N' TO PKR-FOUND-SW.
007250     MOVE 1 TO WS-SUB1.
007260 140-SCAN-LOOP.
007270     IF WS-SUB1 > PKP-COUNT OR PKR-FOUND
007280         GO TO 140-EXIT.
007290     IF PLAN-ID (WS-SUB1) = UPLAN-PLAN-ID (PKU-NDX)
007300        AND PLAN-PARKING-ID (WS-SUB1) = SESS-PARKING-ID           CR2201
007310         COMPUTE WS-DISCOUNT-AMT ROUNDED =
007320             WS-BASE-COST * PLAN-DISCOUNT-PCT (WS-SUB1) / 100
007330         MOVE 'Y' TO PKR-FOUND-SW.
007340     ADD 1 TO WS-SUB1.
007350     GO TO 140-SCAN-LOOP.
007360 140-EXIT.
007370     EXIT.
007380*
007390***************************************************************
007400*   150-CHECK-RESERVATION-OVERTIME - RULE 6.  EFFECTIVE END IS
007410*   RES-END-TIME IF PRESENT, ELSE START + ESTIMATED DURATION,
007420*   ELSE START + 24 HOURS.
007430*
007440*   A SESSION ONLY HAS A RESERVATION ROW WHEN THE PARKER BOOKED
007450*   AHEAD OF TIME - WALK-IN SESSIONS NEVER MATCH ANYTHING IN
007460*   PKR-TABLE AND FALL STRAIGHT THROUGH TO 150-EXIT WITH NO
007470*   OVERTIME CHARGE, WHICH IS CORRECT SINCE RULE 6 ONLY APPLIES
007480*   TO RESERVED SESSIONS.  ONCE THE RESERVATION ROW IS FOUND, THE
007490*   THREE-WAY IF BELOW PICKS WHICHEVER OF THE RESERVATION'S END-
007500*   DATE, ESTIMATED-DURATION OR (LACKING BOTH) A FLAT 24-HOUR
007510*   ASSUMPTION DEFINES "WHEN THE PARKER SAID THEY'D BE DONE" -
007520*   EVERYTHING FOUND AFTER THAT SERIAL/MINUTE MARK IS OVERTIME.
007530***************************************************************
007540 150-CHECK-RESERVATION-OVERTIME.                                  CR0778
007550     MOVE 'N' TO PKR-FOUND-SW.
007560     MOVE 1 TO WS-SUB1.
007570 150-SCAN-LOOP.
007580     IF WS-SUB1 > PKR-COUNT OR PKR-FOUND
007590         GO TO 150-SCAN-DONE.
007600     IF RES-ID (WS-SUB1) = SESS-RESERVATION-ID
007610         MOVE 'Y' TO PKR-FOUND-SW
007620         SET PKR-NDX TO WS-SUB1.
007630     ADD 1 TO WS-SUB1.
007640     GO TO 150-SCAN-LOOP.
007650 150-SCAN-DONE.
007660     IF NOT PKR-FOUND
007670         GO TO 150-EXIT.
007680*
007690*    BRANCH 1 - THE RESERVATION CARRIES ITS OWN EFFECTIVE-END
007700*    DATE/TIME PAIR (THE PARKER EXTENDED OR CLOSED OUT THE
007710*    RESERVATION ONLINE) - USE IT VERBATIM, NO ARITHMETIC NEEDED
007720*    UNTIL THE COMMON CONVERSION BLOCK BELOW 150-SCAN-DONE.
007730     IF RES-END-DATE (PKR-NDX) NOT = ZERO
007740         MOVE RES-END-DATE (PKR-NDX) TO WS-EFFECTIVE-END-DATE
007750         MOVE RES-END-TIME (PKR-NDX) TO WS-EFFECTIVE-END-TIME
007760     ELSE
007770     IF RES-ESTIMATED-DURATION-MIN (PKR-NDX) > ZERO
007780         MOVE RES-START-YYYY (PKR-NDX) TO DC-YYYY
007790         MOVE RES-START-MM (PKR-NDX)   TO DC-MM
007800         MOVE RES-START-DD (PKR-NDX)   TO DC-DD
007810         PERFORM 900-CALC-DAY-NUMBER THRU 900-EXIT
007820         DIVIDE RES-START-TIME (PKR-NDX) BY 100
007830             GIVING WS-HH REMAINDER WS-MM
007840*        A COMPUTE CANNOT DO THIS SPLIT - THE COMPILER DOES NOT
007850*        TRUNCATE THE INTERMEDIATE (TOTAL / 1440) TO A WHOLE
007860*        NUMBER OF DAYS UNTIL THE FINAL RESULT IS STORED, SO A
007870*        NESTED COMPUTE OF MINUTE-OF-DAY = TOTAL - ((TOTAL/1440)
007880*        * 1440) COMES BACK ZERO EVERY TIME - CR2201.  DIVIDE
007890*        GIVING REMAINDER IS THE ONLY SAFE WAY TO GET BOTH THE
007900*        WHOLE-DAY COUNT AND THE MINUTE REMAINDER.
007910         COMPUTE WS-EFF-END-TOTAL-MIN =
007920             WS-HH * 60 + WS-MM
007930             + RES-ESTIMATED-DURATION-MIN (PKR-NDX)
007940         DIVIDE WS-EFF-END-TOTAL-MIN BY 1440
007950             GIVING WS-EFF-END-DAYS
007960             REMAINDER WS-EFF-END-MIN-OF-DAY
007970         COMPUTE WS-EFF-END-DAYNO =
007980             DC-DAYNO + WS-EFF-END-DAYS
007990         GO TO 150-OVERTIME-FROM-SERIAL
008000     ELSE
008010*    BRANCH 3 - NEITHER AN END-DATE NOR AN ESTIMATED-DURATION WAS
008020*    EVER RECORDED AGAINST THIS RESERVATION - THE SHOP'S FALLBACK
008030*    IS TO ASSUME THE PARKER MEANT A FULL 24 HOURS FROM THE
008040*    RESERVED START TIME (DC-DAYNO + 1 DAY, SAME MINUTE-OF-DAY AS
008050*    THE START TIME), RATHER THAN REFUSE TO CHARGE OVERTIME AT ALL.
008060         MOVE RES-START-YYYY (PKR-NDX) TO DC-YYYY
008070         MOVE RES-START-MM (PKR-NDX)   TO DC-MM
008080         MOVE RES-START-DD (PKR-NDX)   TO DC-DD
008090         PERFORM 900-CALC-DAY-NUMBER THRU 900-EXIT
008100         COMPUTE WS-EFF-END-DAYNO = DC-DAYNO + 1
008110         DIVIDE RES-START-TIME (PKR-NDX) BY 100
008120             GIVING WS-HH REMAINDER WS-MM
008130         COMPUTE WS-EFF-END-MIN-OF-DAY = (WS-HH * 60) + WS-MM
008140         GO TO 150-OVERTIME-FROM-SERIAL.
008150*
008160*    BRANCH 2 (RES-END-DATE PRESENT) FALLS THROUGH TO HERE -
008170*    EFFECTIVE END CAME FROM A DATE+TIME PAIR, NOT A PRE-BUILT
008180*    DAYNO/MINUTE-OF-DAY PAIR LIKE THE OTHER TWO BRANCHES, SO IT
008190*    STILL NEEDS THE SAME YYYYMMDD-SPLIT-AND-DAYNO TREATMENT
008200*    BEFORE IT CAN BE COMPARED AGAINST THE EXIT TIMESTAMP.
008210     DIVIDE WS-EFFECTIVE-END-DATE BY 10000
008220         GIVING DC-YYYY REMAINDER WS-SUB1.
008230     DIVIDE WS-SUB1 BY 100
008240         GIVING DC-MM REMAINDER DC-DD.
008250     PERFORM 900-CALC-DAY-NUMBER THRU 900-EXIT.
008260     MOVE DC-DAYNO TO WS-EFF-END-DAYNO.
008270     DIVIDE WS-EFFECTIVE-END-TIME BY 100
008280         GIVING WS-HH REMAINDER WS-MM.
008290     COMPUTE WS-EFF-END-MIN-OF-DAY = (WS-HH * 60) + WS-MM.
008300*
008310*    COMMON LANDING SPOT FOR ALL THREE BRANCHES - EACH ONE LEFT
008320*    BEHIND A (WS-EFF-END-DAYNO, WS-EFF-END-MIN-OF-DAY) PAIR, SO
008330*    FROM HERE ON THE THREE PATHS ARE INDISTINGUISHABLE.  THE
008340*    OVERTIME MINUTE COUNT IS THE DAYNO DIFFERENCE CONVERTED TO
008350*    MINUTES PLUS THE MINUTE-OF-DAY DIFFERENCE - THE SAME DAYNO
008360*    TRICK 900-CALC-DAY-NUMBER EXISTS FOR, APPLIED TO MINUTES
008370*    INSTEAD OF DAYS SO A RESERVATION THAT SPANS MIDNIGHT DOES
008380*    NOT COME OUT NEGATIVE.
008390 150-OVERTIME-FROM-SERIAL.
008400     COMPUTE WS-OVERTIME-MIN =
008410         ((WS-EXIT-DAYNO - WS-EFF-END-DAYNO) * 1440)
008420         + (WS-EXIT-MIN-OF-DAY - WS-EFF-END-MIN-OF-DAY).
008430*    RULE 6 ONLY CHARGES FOR MINUTES ACTUALLY OVER THE EFFECTIVE
008440*    END - A PARKER WHO EXITS EARLY OR ON TIME OWES NO EXTRA
008450*    CHARGE, NOT A NEGATIVE ONE, SO ZERO-OR-BELOW IS FORCED FLAT.
008460     IF WS-OVERTIME-MIN > ZERO
008470         COMPUTE WS-EXTRA-CHARGES ROUNDED =
008480             (WS-RATE-HOUR * WS-OVERTIME-MIN / 60)
008490             * OVERTIME-MULTIPLIER
008500     ELSE
008510         MOVE ZERO TO WS-EXTRA-CHARGES.
008520 150-EXIT.
008530     EXIT.
008540*
008550***************************************************************
008560*   160-POST-PAYMENT - WRITES THE CHARGED SESSION RECORD.  A
008570*   FREE (GRACE-PERIOD) SESSION IS STILL WRITTEN AS PAID.
008580*
008590*   "PAID" HERE MEANS "SETTLED BY THIS BATCH RUN", NOT
008600*   "MONEY CHANGED HANDS" - A ZERO-COST GRACE-PERIOD SESSION
008610*   GETS THE SAME PAYMENT-STATUS AND THE SAME BATCH-SETTLEMENT
008620*   REFERENCE AS A FULL-PRICE ONE, SO DOWNSTREAM REPORTING NEVER
008630*   HAS TO TREAT "FREE" AS A THIRD PAYMENT STATE.
008640***************************************************************
008650 160-POST-PAYMENT.
008660     MOVE 'PAID' TO SESS-PAYMENT-STATUS.
008670     MOVE 'BATCH-SETTLEMENT'    TO SESS-PAYMENT-METHOD.
008680     MOVE SESS-ID               TO SESS-PAYMENT-REFERENCE.
008690     WRITE OUT-SESS-REC FROM PKSESS-REC.
008700 160-EXIT.
008710     EXIT.
008720*
008730***************************************************************
008740*   900-CALC-DAY-NUMBER - CONVERTS DC-YYYY/DC-MM/DC-DD INTO A
008750*   GREGORIAN DAY-SERIAL NUMBER (DC-DAYNO) SO TWO TIMESTAMPS CAN
008760*   BE SUBTRACTED.  THE FIXED OFFSET DOES NOT MATTER - ONLY THE
008770*   DIFFERENCE BETWEEN TWO CALLS IS EVER USED.
008780*
008790*   SHARED BY EVERY PARAGRAPH IN THIS PROGRAM THAT NEEDS TO
008800*   COMPARE TWO CALENDAR DATES (100'S ENTRY/EXIT COMPARE AND
008810*   150'S THREE EFFECTIVE-END BRANCHES) - CENTRALIZING THE LEAP-
008820*   YEAR ARITHMETIC HERE MEANS THE 4/100/400 RULE ONLY HAS TO BE
008830*   RIGHT IN ONE PLACE.  CALLERS MOVE THEIR OWN YYYY/MM/DD INTO
008840*   DC-YYYY/DC-MM/DC-DD BEFORE THE PERFORM AND READ DC-DAYNO
008850*   BACK OUT AFTER - THIS PARAGRAPH OWNS NO STATE OF ITS OWN.
008860***************************************************************
008870 900-CALC-DAY-NUMBER.
008880     DIVIDE DC-YYYY BY 4   GIVING WS-DIV4   REMAINDER WS-REM4.
008890     DIVIDE DC-YYYY BY 100 GIVING WS-DIV100 REMAINDER WS-REM100.
008900     DIVIDE DC-YYYY BY 400 GIVING WS-DIV400 REMAINDER WS-REM400.
008910     IF (WS-REM4 = 0 AND WS-REM100 NOT = 0) OR WS-REM400 = 0
008920         MOVE 'Y' TO WS-LEAP-SW
008930     ELSE
008940         MOVE 'N' TO WS-LEAP-SW.
008950     COMPUTE DC-DAYNO = (DC-YYYY * 365) + WS-DIV4 - WS-DIV100
008960         + WS-DIV400 + PK-CUM-DAYS-ENTRY (DC-MM) + DC-DD.
008970     IF WS-IS-LEAP-YEAR AND DC-MM > 2
008980         ADD 1 TO DC-DAYNO.
008990 900-EXIT.
009000     EXIT.
009010*
009020***************************************************************
009030*   END-RTN - CLOSES ALL FIVE FILES AND DISPLAYS THE RUN'S
009040*   CONTROL TOTALS TO THE OPERATOR CONSOLE.  OPERATIONS COMPARES
009050*   READ AGAINST CHARGED+FREE+SKIPPED EVERY NIGHT AS A CHEAP
009060*   BALANCE CHECK - IF THE THREE DO NOT ADD BACK TO READ, SOME
009070*   PATH THROUGH 100-CHARGE-SESSION FELL OUT WITHOUT BUMPING A
009080*   COUNTER AND NEEDS TRACKING DOWN BEFORE THE NEXT RUN.
009090***************************************************************
009100 END-RTN.
009110     DISPLAY "PKCHG1000 - READ    = " WS-READ-COUNT UPON CRT.
009120     DISPLAY "PKCHG1000 - CHARGED = " WS-CHARGED-COUNT UPON CRT.
009130     DISPLAY "PKCHG1000 - FREE    = " WS-FREE-COUNT UPON CRT.
009140     DISPLAY "PKCHG1000 - SKIPPED = " WS-SKIPPED-COUNT UPON CRT.
009150     CLOSE TARIFA-FILE
009160           PLAN-FILE
009170           USER-PLAN-FILE
009180           RESVA-FILE
009190           PARKING-SESSION-FILE
009200           CHARGED-SESSION-FILE.
009210     STOP RUN.





